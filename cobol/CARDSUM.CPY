000100******************************************************************CARDSUM 
000200*  CARDSUM -- END-OF-RUN BATCH SUMMARY RECORD FOR CARDBATC.       CARDSUM 
000300*                                                                 CARDSUM 
000400*  WRITTEN ONCE, AT END OF JOB, TO THE RUN-SUMMARY FILE AND ALSO  CARDSUM 
000500*  DISPLAYED AS THE THREE-LINE-PLUS-ELAPSED OPERATOR REPORT.      CARDSUM 
000600******************************************************************CARDSUM 
000700                                                                  CARDSUM 
000800 01  BATCH-SUMMARY-RECORD.                                        CARDSUM 
000900*  EVERY PHYSICAL LINE READ -- HEADER, TRAILER, BLANK AND DATA.   CARDSUM 
001000     05  TOTAL-LINES-PROCESSED         PIC S9(9) COMP.            CARDSUM 
001100*  CARDS ACTUALLY PERSISTED -- WHOLE CHUNKS THAT COMMITTED.       CARDSUM 
001200     05  SUCCESS-COUNT                 PIC S9(9) COMP.            CARDSUM 
001300*  PER-LINE REJECTIONS PLUS EVERY RECORD OF ANY CHUNK THAT FAILED CARDSUM 
001400*  TO WRITE.                                                      CARDSUM 
001500     05  FAILED-COUNT                  PIC S9(9) COMP.            CARDSUM 
001600*  WALL-CLOCK ELAPSED TIME FOR THE RUN, IN MILLISECONDS.          CARDSUM 
001700     05  DURATION-MS                   PIC S9(9) COMP.            CARDSUM 
001800     05  FILLER                        PIC X(08).                 CARDSUM 
001900                                                                  CARDSUM 
002000******************************************************************CARDSUM 
002100*  END OF CARDSUM.                                                CARDSUM 
002200******************************************************************CARDSUM 
