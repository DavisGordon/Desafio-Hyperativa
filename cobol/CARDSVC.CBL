000100 IDENTIFICATION DIVISION.                                         CARDSVC 
000200 PROGRAM-ID.         CARD REGISTRY SINGLE-CARD SERVICE  "CARDSVC".CARDSVC 
000300 AUTHOR.             R A HUTNIK, DATA SERVICES.                   CARDSVC 
000400 INSTALLATION.       CARD REGISTRY SYSTEM, DATA SERVICES BRANCH.  CARDSVC 
000500 DATE-WRITTEN.       07/02/84.                                    CARDSVC 
000600 DATE-COMPILED.                                                   CARDSVC 
000700 SECURITY.           CONFIDENTIAL -- CARDHOLDER DATA.  RESTRICTED CARDSVC 
000800                     TO DATA SERVICES AND AUDIT PERSONNEL ONLY.   CARDSVC 
000900                                                                  CARDSVC 
001000******************************************************************CARDSVC 
001100*  PLEASE NOTE THAT DATA SERVICES ASSUMES NO RESPONSIBILITY       CARDSVC 
001200*  FOR THE USE OR MAINTENANCE OF THIS PROGRAM BY ANY OTHER        CARDSVC 
001300*  BRANCH.                                                        CARDSVC 
001400******************************************************************CARDSVC 
001500                                                                  CARDSVC 
001600*  THIS PROGRAM IS THE SINGLE-CARD COMPANION TO CARDBATC.         CARDSVC 
001700*  WHERE CARDBATC LOADS A WHOLE INTAKE FILE, THIS PROGRAM         CARDSVC 
001800*  SERVICES ONE REQUEST RECORD AT A TIME FROM CARD-TXN-REQUEST    CARDSVC 
001900*  AND REWRITES IT, RESULT FIELDS FILLED IN, TO CARD-TXN-         CARDSVC 
002000*  RESULT.  THREE OPERATIONS ARE SUPPORTED PER                    CARDSVC 
002100*  TXN-OPERATION-CODE:                                            CARDSVC 
002200                                                                  CARDSVC 
002300*  C  CREATE  -- VALIDATE LUHN, DIGEST, REJECT A DUPLICATE        CARDSVC 
002400*  DIGEST, ENCODE, INSERT, RETURN THE                             CARDSVC 
002500*  ASSIGNED CARD-ID AND CREATED-AT.                               CARDSVC 
002600*  G  GET     -- LOOK UP BY CARD-ID; "CARD NOT FOUND" IF          CARDSVC 
002700*  ABSENT.                                                        CARDSVC 
002800*  F  FIND    -- DIGEST THE SUPPLIED NUMBER AND LOOK UP BY        CARDSVC 
002900*  DIGEST; "CARD NOT FOUND" IF ABSENT.                            CARDSVC 
003000                                                                  CARDSVC 
003100*  THE LUHN CHECK, DIGEST AND ENCODE LOGIC BELOW ARE THE SAME     CARDSVC 
003200*  RULES CARDBATC APPLIES, CARRIED HERE AS THIS SHOP CALLS NO     CARDSVC 
003300*  SUBPROGRAMS FOR SUCH SMALL UTILITY ROUTINES -- SEE             CARDSVC 
003400*  CARDCALC COPY MEMBER.  A DEFECT FOUND IN ONE COPY OF THIS      CARDSVC 
003500*  LOGIC SHOULD BE CHECKED FOR IN THE OTHER PROGRAM; SEE TKT      CARDSVC 
003600*  7341 BELOW.                                                    CARDSVC 
003700                                                                  CARDSVC 
003800******************************************************************CARDSVC 
003900*  CHANGE LOG.                                                    CARDSVC 
004000******************************************************************CARDSVC 
004100*  07/02/84  RAH  TKT 4402   ORIGINAL PROGRAM.                    CARDSVC 
004200*  09/05/84  RAH  TKT 4518   RESULT RECORD WIDENED TO CARRY       CARDSVC 
004300*  A DISTINCT ERROR MESSAGE PER                                   CARDSVC 
004400*  OPERATION RATHER THAN A BARE                                   CARDSVC 
004500*  RETURN CODE.                                                   CARDSVC 
004600*  03/02/85  DJL  TKT 4691   CREATE NOW REJECTS A DUPLICATE       CARDSVC 
004700*  DIGEST BEFORE THE NUMBER IS                                    CARDSVC 
004800*  ENCODED, NOT AFTER -- SAVES AN                                 CARDSVC 
004900*  ENCODE ON A REJECT.                                            CARDSVC 
005000*  08/01/86  RAH  TKT 5103   WIDENED ENCRYPTED-NUMBER TO          CARDSVC 
005100*  X(512) TO MATCH THE REVISED                                    CARDSVC 
005200*  CARDMSTR LAYOUT.                                               CARDSVC 
005300*  05/01/88  DJL  TKT 5589   GET AND FIND BOTH NOW RETURN THE     CARDSVC 
005400*  SAME "CARD NOT FOUND" WORDING PER                              CARDSVC 
005500*  AUDIT REVIEW OF THE TWO PATHS.                                 CARDSVC 
005600*  12/10/90  PMK  TKT 6024   CARD-STATUS-BYTE SET TO ACTIVE ON    CARDSVC 
005700*  EVERY INSERT FOR THE RETIREMENT                                CARDSVC 
005800*  PROJECT.                                                       CARDSVC 
005900*  02/14/93  PMK  TKT 6418   ALTERNATE-KEY GET CONFIRMED          CARDSVC 
006000*  AGAINST THE RAISED CHUNK-SIZE                                  CARDSVC 
006100*  MASTER LAYOUT; NO CHANGE, ENTRY                                CARDSVC 
006200*  MADE FOR THE RECORD.                                           CARDSVC 
006300*  09/05/95  DJL  TKT 6802   CARD-ID NOW BUILT 8-4-4-4-12 TO      CARDSVC 
006400*  MATCH THE BATCH LOADER.                                        CARDSVC 
006500*  03/20/96  RAH  TKT 6945   ERROR WORDING ALIGNED TO THE AGREED  CARDSVC 
006600*  TEXT FOR LUHN-FAILED AND ALREADY-                              CARDSVC 
006700*  REGISTERED.                                                    CARDSVC 
006800*  11/05/97  DJL  TKT 7121   FIND-BY-NUMBER NO LONGER RUNS A      CARDSVC 
006900*  LUHN CHECK -- THE CALLER HAS                                   CARDSVC 
007000*  ALREADY VALIDATED THE NUMBER;                                  CARDSVC 
007100*  DIGEST AND LOOK UP ONLY.                                       CARDSVC 
007200*  01/04/99  PMK  TKT 7289   Y2K -- TXN-RESULT-CREATED-AT         CARDSVC 
007300*  YEAR FIELD CONFIRMED FOUR-DIGIT;                               CARDSVC 
007400*  NO CHANGE REQUIRED, ENTRY MADE                                 CARDSVC 
007500*  FOR THE RECORD.                                                CARDSVC 
007600*  07/01/99  PMK  TKT 7291   Y2K SIGN-OFF -- RUN VERIFIED         CARDSVC 
007700*  ACROSS THE CENTURY ROLLOVER IN                                 CARDSVC 
007800*  TEST REGION.                                                   CARDSVC 
007900*  06/02/02  RAH  TKT 7341   0410 WAS RIGHT-JUSTIFYING THE        CARDSVC 
008000*  REQUEST NUMBER BACKWARDS -- SAME                               CARDSVC 
008100*  DEFECT AS CARDBATC TKT 7340.                                   CARDSVC 
008200*  SPLIT INTO A COUNT PASS (0411)                                 CARDSVC 
008300*  AND A PLACEMENT PASS (0412) TO                                 CARDSVC 
008400*  PRESERVE DIGIT ORDER.                                          CARDSVC 
008500*  09/20/03  PMK  TKT 7503   0400 AND 0500/0600 NOW BLANK THE     CARDSVC 
008600*  WHOLE MASTER RECORD BEFORE USE,                                CARDSVC 
008700*  SAME FIX AS CARDBATC TKT 7588.                                 CARDSVC 
008800                                                                  CARDSVC 
008900 ENVIRONMENT DIVISION.                                            CARDSVC 
009000 CONFIGURATION SECTION.                                           CARDSVC 
009100 SOURCE-COMPUTER.    IBM-4381.                                    CARDSVC 
009200 OBJECT-COMPUTER.    IBM-4381.                                    CARDSVC 
009300 SPECIAL-NAMES.      C01 IS TOP-OF-FORM                           CARDSVC 
009400                     CLASS DIGIT-CLASS IS "0" THRU "9"            CARDSVC 
009500                     UPSI-0 ON STATUS IS CARDSVC-TEST-MODE.       CARDSVC 
009600 INPUT-OUTPUT SECTION.                                            CARDSVC 
009700 FILE-CONTROL.                                                    CARDSVC 
009800     SELECT CARD-TXN-REQUEST   ASSIGN TO CARDREQ                  CARDSVC 
009900                               ORGANIZATION IS SEQUENTIAL         CARDSVC 
010000                               FILE STATUS IS WS-CARDREQ-STATUS.  CARDSVC 
010100     SELECT CARD-TXN-RESULT    ASSIGN TO CARDRES                  CARDSVC 
010200                               ORGANIZATION IS SEQUENTIAL         CARDSVC 
010300                               FILE STATUS IS WS-CARDRES-STATUS.  CARDSVC 
010400     SELECT CARD-MASTER-STORE  ASSIGN TO CARDMSTR                 CARDSVC 
010500                               ORGANIZATION IS INDEXED            CARDSVC 
010600                               ACCESS MODE IS DYNAMIC             CARDSVC 
010700                               RECORD KEY IS NUMBER-HASH          CARDSVC 
010800                               ALTERNATE RECORD KEY IS CARD-ID    CARDSVC 
010900                                   WITH DUPLICATES                CARDSVC 
011000                               FILE STATUS IS WS-CARDMSTR-STATUS. CARDSVC 
011100                                                                  CARDSVC 
011200 DATA DIVISION.                                                   CARDSVC 
011300 FILE SECTION.                                                    CARDSVC 
011400*  REQUEST AND RESULT SHARE THE SAME CARDTXN LAYOUT, COPIED       CARDSVC 
011500*  TWICE UNDER DIFFERENT RECORD NAMES SO BOTH FDS CAN COEXIST.    CARDSVC 
011600 FD  CARD-TXN-REQUEST                                             CARDSVC 
011700     LABEL RECORDS ARE STANDARD                                   CARDSVC 
011800     RECORDING MODE IS F.                                         CARDSVC 
011900     COPY CARDTXN REPLACING ==CARD-TRANSACTION-RECORD==           CARDSVC 
012000                         BY ==CARD-TXN-REQUEST-RECORD==           CARDSVC 
012100                            ==CARD-TRANSACTION-ALT-VIEW==         CARDSVC 
012200                         BY ==CARD-TXN-REQUEST-ALT-VIEW==.        CARDSVC 
012300                                                                  CARDSVC 
012400 FD  CARD-TXN-RESULT                                              CARDSVC 
012500     LABEL RECORDS ARE STANDARD                                   CARDSVC 
012600     RECORDING MODE IS F.                                         CARDSVC 
012700     COPY CARDTXN REPLACING ==CARD-TRANSACTION-RECORD==           CARDSVC 
012800                         BY ==CARD-TXN-RESULT-RECORD==            CARDSVC 
012900                            ==CARD-TRANSACTION-ALT-VIEW==         CARDSVC 
013000                         BY ==CARD-TXN-RESULT-ALT-VIEW==.         CARDSVC 
013100                                                                  CARDSVC 
013200 FD  CARD-MASTER-STORE                                            CARDSVC 
013300     LABEL RECORDS ARE STANDARD                                   CARDSVC 
013400     RECORDING MODE IS F.                                         CARDSVC 
013500     COPY CARDMSTR.                                               CARDSVC 
013600                                                                  CARDSVC 
013700 WORKING-STORAGE SECTION.                                         CARDSVC 
013800                                                                  CARDSVC 
013900*  -- FILE STATUS BYTES --                                        CARDSVC 
014000 01  FILE-STATUS-AREA.                                            CARDSVC 
014100     05  WS-CARDREQ-STATUS         PIC X(02).                     CARDSVC 
014200         88  CARDREQ-OK                VALUE "00".                CARDSVC 
014300         88  CARDREQ-EOF               VALUE "10".                CARDSVC 
014400     05  WS-CARDRES-STATUS         PIC X(02).                     CARDSVC 
014500     05  WS-CARDMSTR-STATUS        PIC X(02).                     CARDSVC 
014600         88  CARDMSTR-OK               VALUE "00".                CARDSVC 
014700         88  CARDMSTR-DUPLICATE-KEY    VALUE "22".                CARDSVC 
014800         88  CARDMSTR-NOT-FOUND        VALUE "23".                CARDSVC 
014900     05  FILLER                    PIC X(02).                     CARDSVC 
015000                                                                  CARDSVC 
015100*  -- INSERT SEQUENCE AND INSERT-TIME STAMP, SAME 8-4-4-4-12      CARDSVC 
015200*  -- SCHEME CARDBATC USES -- REFRESHED FOR EVERY CREATE, NOT     CARDSVC 
015300*  -- ONCE PER RUN, SINCE THIS PROGRAM SERVICES CALLS OVER AN     CARDSVC 
015400*  -- UNBOUNDED PERIOD.                                           CARDSVC 
015500 77  WS-INSERT-SEQUENCE           PIC S9(9) COMP VALUE ZERO.      CARDSVC 
015600 77  WS-CURRENT-RUN-DATE          PIC X(08).                      CARDSVC 
015700 77  WS-CURRENT-RUN-TIME          PIC X(08).                      CARDSVC 
015800                                                                  CARDSVC 
015900*  -- REQUEST CARD-NUMBER WORK AREA, SCANNED BY 0410-0412 BELOW.  CARDSVC 
016000*  -- TXN-CARD-NUMBER ITSELF IS ALREADY PIC X(19), BUT MAY CARRY  CARDSVC 
016100*  -- LEADING OR TRAILING SPACES -- IT IS NOT GUARANTEED RIGHT-   CARDSVC 
016200*  -- JUSTIFIED ON INPUT.                                         CARDSVC 
016300 01  WS-REQUEST-NUMBER            PIC X(19).                      CARDSVC 
016400 01  WS-REQUEST-NUMBER-TABLE REDEFINES WS-REQUEST-NUMBER.         CARDSVC 
016500     05  WS-REQUEST-CHAR OCCURS 19 TIMES                          CARDSVC 
016600                         INDEXED BY WS-REQUEST-IX                 CARDSVC 
016700                         PIC X(01).                               CARDSVC 
016800                                                                  CARDSVC 
016900 77  WS-EXTRACTED-LENGTH          PIC S9(3) COMP.                 CARDSVC 
017000 77  WS-OUTPUT-IX                 PIC S9(3) COMP.                 CARDSVC 
017100 77  WS-SCAN-IX                   PIC S9(3) COMP.                 CARDSVC 
017200                                                                  CARDSVC 
017300*  COPY CARDCALC -- SHARED LUHN/DIGEST/ENCODE WORK AREA, SAME     CARDSVC 
017400*  MEMBER CARDBATC COPIES SO BOTH PROGRAMS RUN THE SAME RULE      CARDSVC 
017500*  THE SAME WAY.                                                  CARDSVC 
017600     COPY CARDCALC.                                               CARDSVC 
017700                                                                  CARDSVC 
017800*  COPY CARDTXN -- WORK COPY OF THE REQUEST/RESULT LAYOUT.        CARDSVC 
017900*  THE REQUEST RECORD IS READ INTO THIS AREA, THE RESULT          CARDSVC 
018000*  FIELDS ARE FILLED IN HERE, AND THE WHOLE AREA IS WRITTEN       CARDSVC 
018100*  OUT TO CARD-TXN-RESULT.                                        CARDSVC 
018200     COPY CARDTXN.                                                CARDSVC 
018300                                                                  CARDSVC 
018400 PROCEDURE DIVISION.                                              CARDSVC 
018500                                                                  CARDSVC 
018600******************************************************************CARDSVC 
018700*  0000-MAIN-CONTROL.  OVERALL RUN SEQUENCE -- ONE PASS OVER EVERYCARDSVC 
018800*  REQUEST RECORD IN CARD-TXN-REQUEST.                            CARDSVC 
018900******************************************************************CARDSVC 
019000 0000-MAIN-CONTROL.                                               CARDSVC 
019100     PERFORM 0100-INITIALIZE-RUN THRU 0100-EXIT.                  CARDSVC 
019200     PERFORM 0200-READ-TRANSACTION-LOOP THRU 0200-EXIT.           CARDSVC 
019300     PERFORM 0900-TERMINATE-RUN THRU 0900-EXIT.                   CARDSVC 
019400     STOP RUN.                                                    CARDSVC 
019500                                                                  CARDSVC 
019600 0100-INITIALIZE-RUN.                                             CARDSVC 
019700     MOVE ZERO TO WS-INSERT-SEQUENCE.                             CARDSVC 
019800     MOVE SPACES TO CARD-TRANSACTION-ALT-VIEW.                    CARDSVC 
019900     OPEN INPUT CARD-TXN-REQUEST.                                 CARDSVC 
020000     IF NOT CARDREQ-OK                                            CARDSVC 
020100         DISPLAY "CARDSVC -- CANNOT OPEN CARD-TXN-REQUEST,"       CARDSVC 
020200             " STATUS " WS-CARDREQ-STATUS                         CARDSVC 
020300         STOP RUN.                                                CARDSVC 
020400     OPEN OUTPUT CARD-TXN-RESULT.                                 CARDSVC 
020500     IF NOT CARDRES-OK                                            CARDSVC 
020600         DISPLAY "CARDSVC -- CANNOT OPEN CARD-TXN-RESULT, STATUS "CARDSVC 
020700             WS-CARDRES-STATUS                                    CARDSVC 
020800         STOP RUN.                                                CARDSVC 
020900     OPEN I-O CARD-MASTER-STORE.                                  CARDSVC 
021000     IF NOT CARDMSTR-OK                                           CARDSVC 
021100         DISPLAY "CARDSVC -- CANNOT OPEN CARD-MASTER-STORE,"      CARDSVC 
021200             " STATUS " WS-CARDMSTR-STATUS                        CARDSVC 
021300         STOP RUN.                                                CARDSVC 
021400 0100-EXIT.                                                       CARDSVC 
021500     EXIT.                                                        CARDSVC 
021600                                                                  CARDSVC 
021700******************************************************************CARDSVC 
021800*  0200-READ-TRANSACTION-LOOP.  READS ONE REQUEST RECORD,         CARDSVC 
021900*  DISPATCHES IT BY OPERATION CODE, AND REWRITES THE SAME AREA TO CARDSVC 
022000*  THE RESULT FILE.  AN UNRECOVERABLE READ ERROR ABORTS THE WHOLE CARDSVC 
022100*  RUN.                                                           CARDSVC 
022200******************************************************************CARDSVC 
022300 0200-READ-TRANSACTION-LOOP.                                      CARDSVC 
022400     READ CARD-TXN-REQUEST INTO CARD-TRANSACTION-RECORD.          CARDSVC 
022500     IF CARDREQ-EOF                                               CARDSVC 
022600         GO TO 0200-EXIT.                                         CARDSVC 
022700     IF NOT CARDREQ-OK                                            CARDSVC 
022800         DISPLAY "CARDSVC -- READ ERROR ON CARD-TXN-REQUEST,"     CARDSVC 
022900             " STATUS " WS-CARDREQ-STATUS                         CARDSVC 
023000         STOP RUN.                                                CARDSVC 
023100     PERFORM 0300-DISPATCH-ONE-TRANSACTION THRU 0300-EXIT.        CARDSVC 
023200     WRITE CARD-TXN-RESULT-RECORD FROM CARD-TRANSACTION-RECORD.   CARDSVC 
023300     GO TO 0200-READ-TRANSACTION-LOOP.                            CARDSVC 
023400 0200-EXIT.                                                       CARDSVC 
023500     EXIT.                                                        CARDSVC 
023600                                                                  CARDSVC 
023700******************************************************************CARDSVC 
023800*  0300-DISPATCH-ONE-TRANSACTION.  CLEARS THE PRIOR CALL'S RESULT CARDSVC 
023900*  FIELDS SO NO STALE TEXT SURVIVES INTO THIS CALL'S RESPONSE,    CARDSVC 
024000*  THEN ROUTES BY TXN-OPERATION-CODE.                             CARDSVC 
024100******************************************************************CARDSVC 
024200 0300-DISPATCH-ONE-TRANSACTION.                                   CARDSVC 
024300     MOVE SPACES TO TXN-RESULT-CARD-ID.                           CARDSVC 
024400     MOVE SPACES TO TXN-RESULT-CREATED-AT.                        CARDSVC 
024500     MOVE SPACES TO TXN-ERROR-MESSAGE.                            CARDSVC 
024600     IF TXN-OP-CREATE                                             CARDSVC 
024700         PERFORM 0400-CREATE-CARD THRU 0400-EXIT                  CARDSVC 
024800     ELSE                                                         CARDSVC 
024900         IF TXN-OP-GET-BY-ID                                      CARDSVC 
025000             PERFORM 0500-GET-CARD-BY-ID THRU 0500-EXIT           CARDSVC 
025100         ELSE                                                     CARDSVC 
025200             IF TXN-OP-FIND-BY-NUMBER                             CARDSVC 
025300                 PERFORM 0600-FIND-CARD-BY-NUMBER THRU 0600-EXIT  CARDSVC 
025400             ELSE                                                 CARDSVC 
025500                 MOVE "UNKNOWN OPERATION CODE" TO                 CARDSVC 
025600                     TXN-ERROR-MESSAGE                            CARDSVC 
025700                 SET TXN-STATUS-ERROR TO TRUE                     CARDSVC 
025800             END-IF                                               CARDSVC 
025900         END-IF                                                   CARDSVC 
026000     END-IF.                                                      CARDSVC 
026100 0300-EXIT.                                                       CARDSVC 
026200     EXIT.                                                        CARDSVC 
026300                                                                  CARDSVC 
026400******************************************************************CARDSVC 
026500*  0400-CREATE-CARD.  VALIDATE LUHN, DIGEST, REJECT A DUPLICATE,  CARDSVC 
026600*  ENCODE, INSERT -- THE CREATE OPERATION OF THIS SERVICE.        CARDSVC 
026700******************************************************************CARDSVC 
026800*  CARD-MASTER-RECORD IS BLANKED FIRST SO NO FIELD LEFT OVER      CARDSVC 
026900*  FROM A PRIOR CALL'S READ OR WRITE SURVIVES INTO THIS CALL'S    CARDSVC 
027000*  INSERT.                                                        CARDSVC 
027100 0400-CREATE-CARD.                                                CARDSVC 
027200     MOVE SPACES TO CARD-MASTER-RECORD.                           CARDSVC 
027300     MOVE TXN-CARD-NUMBER TO WS-REQUEST-NUMBER.                   CARDSVC 
027400     PERFORM 0410-STRIP-REQUEST-NUMBER THRU 0410-EXIT.            CARDSVC 
027500     PERFORM 0420-LUHN-CHECK THRU 0420-EXIT.                      CARDSVC 
027600     IF CALC-LUHN-IS-INVALID                                      CARDSVC 
027700         MOVE "INVALID CARD NUMBER (LUHN CHECK FAILED)" TO        CARDSVC 
027800             TXN-ERROR-MESSAGE                                    CARDSVC 
027900         SET TXN-STATUS-ERROR TO TRUE                             CARDSVC 
028000         GO TO 0400-EXIT.                                         CARDSVC 
028100     PERFORM 0430-COMPUTE-DIGEST THRU 0430-EXIT.                  CARDSVC 
028200     PERFORM 0440-CHECK-MASTER-DUPLICATE THRU 0440-EXIT.          CARDSVC 
028300     IF CARDMSTR-DUPLICATE-KEY                                    CARDSVC 
028400         MOVE "CARD ALREADY REGISTERED" TO TXN-ERROR-MESSAGE      CARDSVC 
028500         SET TXN-STATUS-ERROR TO TRUE                             CARDSVC 
028600         GO TO 0400-EXIT.                                         CARDSVC 
028700     PERFORM 0450-ENCODE-NUMBER THRU 0450-EXIT.                   CARDSVC 
028800     PERFORM 0460-BUILD-CARD-ID THRU 0460-EXIT.                   CARDSVC 
028900     PERFORM 0470-INSERT-CARD-RECORD THRU 0470-EXIT.              CARDSVC 
029000     IF NOT CARDMSTR-OK                                           CARDSVC 
029100         MOVE "CARD ALREADY REGISTERED" TO TXN-ERROR-MESSAGE      CARDSVC 
029200         SET TXN-STATUS-ERROR TO TRUE                             CARDSVC 
029300         GO TO 0400-EXIT.                                         CARDSVC 
029400     MOVE CARD-ID OF CARD-MASTER-RECORD TO TXN-RESULT-CARD-ID.    CARDSVC 
029500     MOVE CARD-CREATED-AT OF CARD-MASTER-RECORD TO                CARDSVC 
029600         TXN-RESULT-CREATED-AT.                                   CARDSVC 
029700     SET TXN-STATUS-OK TO TRUE.                                   CARDSVC 
029800 0400-EXIT.                                                       CARDSVC 
029900     EXIT.                                                        CARDSVC 
030000                                                                  CARDSVC 
030100******************************************************************CARDSVC 
030200*  0410-STRIP-REQUEST-NUMBER.  STRIPS SURROUNDING SPACES FROM     CARDSVC 
030300*  TXN-CARD-NUMBER, RIGHT-JUSTIFIED INTO CALC-NUMBER-RJ.  SAME    CARDSVC 
030400*  TWO-PASS SHAPE AS CARDBATC 0410 -- SEE TKT 7341.               CARDSVC 
030500******************************************************************CARDSVC 
030600 0410-STRIP-REQUEST-NUMBER.                                       CARDSVC 
030700     MOVE SPACES TO CALC-NUMBER-RJ.                               CARDSVC 
030800     MOVE ZERO TO WS-EXTRACTED-LENGTH.                            CARDSVC 
030900     MOVE ZERO TO WS-SCAN-IX.                                     CARDSVC 
031000     PERFORM 0411-COUNT-ONE-CHAR THRU 0411-EXIT                   CARDSVC 
031100         VARYING WS-SCAN-IX FROM 1 BY 1                           CARDSVC 
031200         UNTIL WS-SCAN-IX > 19.                                   CARDSVC 
031300     IF WS-EXTRACTED-LENGTH < 1                                   CARDSVC 
031400         GO TO 0410-EXIT.                                         CARDSVC 
031500     COMPUTE WS-OUTPUT-IX = 19 - WS-EXTRACTED-LENGTH.             CARDSVC 
031600     MOVE ZERO TO WS-SCAN-IX.                                     CARDSVC 
031700     PERFORM 0412-STRIP-ONE-CHAR THRU 0412-EXIT                   CARDSVC 
031800         VARYING WS-SCAN-IX FROM 1 BY 1                           CARDSVC 
031900         UNTIL WS-SCAN-IX > 19.                                   CARDSVC 
032000 0410-EXIT.                                                       CARDSVC 
032100     EXIT.                                                        CARDSVC 
032200 0411-COUNT-ONE-CHAR.                                             CARDSVC 
032300     IF WS-REQUEST-CHAR(WS-SCAN-IX) NOT = SPACE                   CARDSVC 
032400         ADD 1 TO WS-EXTRACTED-LENGTH                             CARDSVC 
032500     END-IF.                                                      CARDSVC 
032600 0411-EXIT.                                                       CARDSVC 
032700     EXIT.                                                        CARDSVC 
032800 0412-STRIP-ONE-CHAR.                                             CARDSVC 
032900     IF WS-REQUEST-CHAR(WS-SCAN-IX) NOT = SPACE                   CARDSVC 
033000         ADD 1 TO WS-OUTPUT-IX                                    CARDSVC 
033100         MOVE WS-REQUEST-CHAR(WS-SCAN-IX) TO                      CARDSVC 
033200             CALC-DIGIT-TABLE(WS-OUTPUT-IX)                       CARDSVC 
033300     END-IF.                                                      CARDSVC 
033400 0412-EXIT.                                                       CARDSVC 
033500     EXIT.                                                        CARDSVC 
033600                                                                  CARDSVC 
033700******************************************************************CARDSVC 
033800*  0420-LUHN-CHECK.  STANDARD LUHN CHECK-DIGIT ALGORITHM, SAME    CARDSVC 
033900*  RULE AS CARDBATC 0420 -- SEE THAT PROGRAM'S BANNER FOR THE     CARDSVC 
034000*  ALGORITHM NOTE.  CARRIED HERE RATHER THAN CALLED, PER THIS     CARDSVC 
034100*  SHOP'S ONE-FILE-PER-UTILITY CONVENTION.                        CARDSVC 
034200******************************************************************CARDSVC 
034300 0420-LUHN-CHECK.                                                 CARDSVC 
034400     MOVE "N" TO CALC-LUHN-RESULT-SWITCH.                         CARDSVC 
034500     MOVE ZERO TO CALC-LUHN-SUM.                                  CARDSVC 
034600     MOVE ZERO TO CALC-LUHN-POSITION-FROM-END.                    CARDSVC 
034700     PERFORM 0422-LUHN-ONE-DIGIT THRU 0422-EXIT                   CARDSVC 
034800         VARYING CALC-DIGIT-IX FROM 19 BY -1                      CARDSVC 
034900         UNTIL CALC-DIGIT-IX < 19 - WS-EXTRACTED-LENGTH + 1.      CARDSVC 
035000     DIVIDE CALC-LUHN-SUM BY 10 GIVING CALC-MOD-QUOTIENT          CARDSVC 
035100         REMAINDER CALC-MOD-REMAINDER.                            CARDSVC 
035200     IF CALC-MOD-REMAINDER = ZERO                                 CARDSVC 
035300         MOVE "Y" TO CALC-LUHN-RESULT-SWITCH.                     CARDSVC 
035400 0420-EXIT.                                                       CARDSVC 
035500     EXIT.                                                        CARDSVC 
035600 0422-LUHN-ONE-DIGIT.                                             CARDSVC 
035700     IF CALC-DIGIT(CALC-DIGIT-IX) IS NOT DIGIT-CLASS              CARDSVC 
035800         MOVE 99999 TO CALC-LUHN-SUM                              CARDSVC 
035900         GO TO 0422-EXIT.                                         CARDSVC 
036000     MOVE CALC-DIGIT(CALC-DIGIT-IX) TO CALC-DIGIT-VALUE.          CARDSVC 
036100     ADD 1 TO CALC-LUHN-POSITION-FROM-END.                        CARDSVC 
036200     DIVIDE CALC-LUHN-POSITION-FROM-END BY 2                      CARDSVC 
036300         GIVING CALC-MOD-QUOTIENT                                 CARDSVC 
036400         REMAINDER CALC-MOD-REMAINDER.                            CARDSVC 
036500     IF CALC-MOD-REMAINDER = ZERO                                 CARDSVC 
036600         COMPUTE CALC-DOUBLED-VALUE = CALC-DIGIT-VALUE * 2        CARDSVC 
036700         IF CALC-DOUBLED-VALUE > 9                                CARDSVC 
036800             SUBTRACT 9 FROM CALC-DOUBLED-VALUE                   CARDSVC 
036900         END-IF                                                   CARDSVC 
037000         ADD CALC-DOUBLED-VALUE TO CALC-LUHN-SUM                  CARDSVC 
037100     ELSE                                                         CARDSVC 
037200         ADD CALC-DIGIT-VALUE TO CALC-LUHN-SUM                    CARDSVC 
037300     END-IF.                                                      CARDSVC 
037400 0422-EXIT.                                                       CARDSVC 
037500     EXIT.                                                        CARDSVC 
037600                                                                  CARDSVC 
037700******************************************************************CARDSVC 
037800*  0430-COMPUTE-DIGEST.  HOUSE ROLLING CHECKSUM OVER              CARDSVC 
037900*  CALC-NUMBER-RJ, SAME RULE AS CARDBATC 0430 -- SEE THAT         CARDSVC 
038000*  PROGRAM'S BANNER FOR THE ALGORITHM NOTE.                       CARDSVC 
038100******************************************************************CARDSVC 
038200 0430-COMPUTE-DIGEST.                                             CARDSVC 
038300     MOVE ZERO TO CALC-DIGEST-ACCUM.                              CARDSVC 
038400     PERFORM 0432-DIGEST-ONE-DIGIT THRU 0432-EXIT                 CARDSVC 
038500         VARYING CALC-DIGIT-IX FROM 1 BY 1                        CARDSVC 
038600         UNTIL CALC-DIGIT-IX > 19.                                CARDSVC 
038700     PERFORM 0434-FAN-OUT-ONE-CHAR THRU 0434-EXIT                 CARDSVC 
038800         VARYING CALC-DIGEST-CHAR-IX FROM 1 BY 1                  CARDSVC 
038900         UNTIL CALC-DIGEST-CHAR-IX > 64.                          CARDSVC 
039000     MOVE CALC-DIGEST-RESULT TO NUMBER-HASH OF CARD-MASTER-RECORD.CARDSVC 
039100 0430-EXIT.                                                       CARDSVC 
039200     EXIT.                                                        CARDSVC 
039300 0432-DIGEST-ONE-DIGIT.                                           CARDSVC 
039400     IF CALC-DIGIT(CALC-DIGIT-IX) IS DIGIT-CLASS                  CARDSVC 
039500         MOVE CALC-DIGIT(CALC-DIGIT-IX) TO CALC-DIGIT-VALUE       CARDSVC 
039600     ELSE                                                         CARDSVC 
039700         MOVE ZERO TO CALC-DIGIT-VALUE                            CARDSVC 
039800     END-IF.                                                      CARDSVC 
039900     COMPUTE CALC-MOD-QUOTIENT =                                  CARDSVC 
040000         (CALC-DIGEST-ACCUM * CALC-DIGEST-PRIME)                  CARDSVC 
040100         + CALC-DIGIT-VALUE.                                      CARDSVC 
040200     DIVIDE CALC-MOD-QUOTIENT BY 99999999 GIVING CALC-MOD-QUOTIENTCARDSVC 
040300         REMAINDER CALC-MOD-REMAINDER.                            CARDSVC 
040400     MOVE CALC-MOD-REMAINDER TO CALC-DIGEST-ACCUM.                CARDSVC 
040500 0432-EXIT.                                                       CARDSVC 
040600     EXIT.                                                        CARDSVC 
040700 0434-FAN-OUT-ONE-CHAR.                                           CARDSVC 
040800     COMPUTE CALC-MOD-QUOTIENT =                                  CARDSVC 
040900         (CALC-DIGEST-ACCUM * CALC-DIGEST-PRIME)                  CARDSVC 
041000         + CALC-DIGEST-CHAR-IX.                                   CARDSVC 
041100     DIVIDE CALC-MOD-QUOTIENT BY 99999999 GIVING CALC-MOD-QUOTIENTCARDSVC 
041200         REMAINDER CALC-MOD-REMAINDER.                            CARDSVC 
041300     MOVE CALC-MOD-REMAINDER TO CALC-DIGEST-ACCUM.                CARDSVC 
041400     DIVIDE CALC-DIGEST-ACCUM BY 10 GIVING CALC-MOD-QUOTIENT      CARDSVC 
041500         REMAINDER CALC-MOD-REMAINDER.                            CARDSVC 
041600     MOVE CALC-MOD-REMAINDER TO CALC-DIGEST-DIGIT-OUT.            CARDSVC 
041700     MOVE CALC-DIGEST-DIGIT-OUT TO                                CARDSVC 
041800         CALC-DIGEST-CHAR(CALC-DIGEST-CHAR-IX).                   CARDSVC 
041900 0434-EXIT.                                                       CARDSVC 
042000     EXIT.                                                        CARDSVC 
042100                                                                  CARDSVC 
042200******************************************************************CARDSVC 
042300*  0440-CHECK-MASTER-DUPLICATE.  READS THE MASTER STORE BY        CARDSVC 
042400*  NUMBER-HASH, SAME RULE AS CARDBATC 0440.                       CARDSVC 
042500******************************************************************CARDSVC 
042600 0440-CHECK-MASTER-DUPLICATE.                                     CARDSVC 
042700     READ CARD-MASTER-STORE KEY IS NUMBER-HASH                    CARDSVC 
042800         INVALID KEY MOVE "23" TO WS-CARDMSTR-STATUS.             CARDSVC 
042900     IF CARDMSTR-OK                                               CARDSVC 
043000         MOVE "22" TO WS-CARDMSTR-STATUS.                         CARDSVC 
043100 0440-EXIT.                                                       CARDSVC 
043200     EXIT.                                                        CARDSVC 
043300                                                                  CARDSVC 
043400******************************************************************CARDSVC 
043500*  0450-ENCODE-NUMBER.  KEYED, SALTED, REVERSIBLE SUBSTITUTION,   CARDSVC 
043600*  SAME RULE AS CARDBATC 0450.                                    CARDSVC 
043700******************************************************************CARDSVC 
043800 0450-ENCODE-NUMBER.                                              CARDSVC 
043900     ACCEPT CALC-ENCODE-SALT FROM TIME.                           CARDSVC 
044000     MOVE SPACES TO CALC-ENCODE-RESULT.                           CARDSVC 
044100     PERFORM 0452-ENCODE-ONE-DIGIT THRU 0452-EXIT                 CARDSVC 
044200         VARYING CALC-ENCODE-SOURCE-IX FROM 1 BY 1                CARDSVC 
044300         UNTIL CALC-ENCODE-SOURCE-IX > 19.                        CARDSVC 
044400     MOVE SPACES TO ENCRYPTED-NUMBER OF CARD-MASTER-RECORD.       CARDSVC 
044500     STRING CALC-ENCODE-SALT DELIMITED BY SIZE                    CARDSVC 
044600            CALC-ENCODE-RESULT(1:19) DELIMITED BY SIZE            CARDSVC 
044700         INTO ENCRYPTED-NUMBER OF CARD-MASTER-RECORD.             CARDSVC 
044800 0450-EXIT.                                                       CARDSVC 
044900     EXIT.                                                        CARDSVC 
045000 0452-ENCODE-ONE-DIGIT.                                           CARDSVC 
045100     DIVIDE CALC-ENCODE-SOURCE-IX BY 8 GIVING CALC-MOD-QUOTIENT   CARDSVC 
045200         REMAINDER CALC-MOD-REMAINDER.                            CARDSVC 
045300     ADD 1 TO CALC-MOD-REMAINDER GIVING CALC-ENCODE-KEY-IX.       CARDSVC 
045400     IF CALC-DIGIT-TABLE(CALC-ENCODE-SOURCE-IX) IS DIGIT-CLASS    CARDSVC 
045500         MOVE CALC-DIGIT-TABLE(CALC-ENCODE-SOURCE-IX) TO          CARDSVC 
045600             CALC-ENCODE-DIGIT-VALUE                              CARDSVC 
045700         MOVE CALC-ENCODE-KEY(CALC-ENCODE-KEY-IX:1) TO            CARDSVC 
045800             CALC-ENCODE-KEY-VALUE                                CARDSVC 
045900         ADD CALC-ENCODE-DIGIT-VALUE CALC-ENCODE-KEY-VALUE        CARDSVC 
046000             GIVING CALC-ENCODE-SUM                               CARDSVC 
046100         DIVIDE CALC-ENCODE-SUM BY 10 GIVING CALC-MOD-QUOTIENT    CARDSVC 
046200             REMAINDER CALC-MOD-REMAINDER                         CARDSVC 
046300         MOVE CALC-MOD-REMAINDER TO CALC-ENCODE-DIGIT-OUT         CARDSVC 
046400         MOVE CALC-ENCODE-DIGIT-OUT TO                            CARDSVC 
046500             CALC-ENCODE-RESULT(CALC-ENCODE-SOURCE-IX:1)          CARDSVC 
046600     ELSE                                                         CARDSVC 
046700         MOVE "0" TO CALC-ENCODE-RESULT(CALC-ENCODE-SOURCE-IX:1)  CARDSVC 
046800     END-IF.                                                      CARDSVC 
046900 0452-EXIT.                                                       CARDSVC 
047000     EXIT.                                                        CARDSVC 
047100                                                                  CARDSVC 
047200******************************************************************CARDSVC 
047300*  0460-BUILD-CARD-ID.  ASSIGNS A PSEUDO-UUID FROM TODAY'S DATE,  CARDSVC 
047400*  THE CURRENT TIME AND AN INSERT SEQUENCE NUMBER, GROUPED        CARDSVC 
047500*  8-4-4-4-12 -- SAME SCHEME AS CARDBATC 0455, BUT THE DATE/TIME  CARDSVC 
047600*  ARE TAKEN FRESH                                                CARDSVC 
047700*  HERE RATHER THAN ONCE AT THE START OF A RUN.                   CARDSVC 
047800******************************************************************CARDSVC 
047900 0460-BUILD-CARD-ID.                                              CARDSVC 
048000     ACCEPT WS-CURRENT-RUN-DATE FROM DATE.                        CARDSVC 
048100     ACCEPT WS-CURRENT-RUN-TIME FROM TIME.                        CARDSVC 
048200     ADD 1 TO WS-INSERT-SEQUENCE.                                 CARDSVC 
048300     MOVE WS-CURRENT-RUN-DATE TO CARD-ID-GRP-1 OF                 CARDSVC 
048400         CARD-MASTER-RECORD.                                      CARDSVC 
048500     MOVE "-" TO CARD-ID-DASH-1 OF CARD-MASTER-RECORD.            CARDSVC 
048600     MOVE WS-CURRENT-RUN-TIME(1:4) TO                             CARDSVC 
048700         CARD-ID-GRP-2 OF CARD-MASTER-RECORD.                     CARDSVC 
048800     MOVE "-" TO CARD-ID-DASH-2 OF CARD-MASTER-RECORD.            CARDSVC 
048900     MOVE "4000" TO CARD-ID-GRP-3 OF CARD-MASTER-RECORD.          CARDSVC 
049000     MOVE "-" TO CARD-ID-DASH-3 OF CARD-MASTER-RECORD.            CARDSVC 
049100     MOVE WS-CURRENT-RUN-TIME(5:4) TO                             CARDSVC 
049200         CARD-ID-GRP-4 OF CARD-MASTER-RECORD.                     CARDSVC 
049300     MOVE "-" TO CARD-ID-DASH-4 OF CARD-MASTER-RECORD.            CARDSVC 
049400     MOVE WS-INSERT-SEQUENCE TO CARD-ID-GRP-5 OF                  CARDSVC 
049500         CARD-MASTER-RECORD.                                      CARDSVC 
049600 0460-EXIT.                                                       CARDSVC 
049700     EXIT.                                                        CARDSVC 
049800                                                                  CARDSVC 
049900******************************************************************CARDSVC 
050000*  0470-INSERT-CARD-RECORD.  STAMPS THE CREATION TIMESTAMP AND    CARDSVC 
050100*  ACTIVE STATUS, THEN WRITES THE MASTER RECORD.  A DUPLICATE KEY CARDSVC 
050200*  HERE MEANS ANOTHER CALL INSERTED THE SAME DIGEST BETWEEN THIS  CARDSVC 
050300*  CALL'S 0440 CHECK AND THIS WRITE -- WS-CARDMSTR-STATUS CARRIES CARDSVC 
050400*  THAT BACK TO 0400 AS A SECOND DUPLICATE-KEY TEST.              CARDSVC 
050500******************************************************************CARDSVC 
050600 0470-INSERT-CARD-RECORD.                                         CARDSVC 
050700     STRING WS-CURRENT-RUN-DATE DELIMITED BY SIZE                 CARDSVC 
050800            "T" DELIMITED BY SIZE                                 CARDSVC 
050900            WS-CURRENT-RUN-TIME DELIMITED BY SIZE                 CARDSVC 
051000         INTO CARD-CREATED-AT OF CARD-MASTER-RECORD.              CARDSVC 
051100     MOVE "A" TO CARD-STATUS-BYTE OF CARD-MASTER-RECORD.          CARDSVC 
051200     WRITE CARD-MASTER-RECORD                                     CARDSVC 
051300         INVALID KEY MOVE "22" TO WS-CARDMSTR-STATUS.             CARDSVC 
051400 0470-EXIT.                                                       CARDSVC 
051500     EXIT.                                                        CARDSVC 
051600                                                                  CARDSVC 
051700******************************************************************CARDSVC 
051800*  0500-GET-CARD-BY-ID.  LOOKS UP THE MASTER STORE BY THE         CARDSVC 
051900*  ALTERNATE KEY CARD-ID -- THE GET OPERATION OF THIS SERVICE.    CARDSVC 
052000******************************************************************CARDSVC 
052100 0500-GET-CARD-BY-ID.                                             CARDSVC 
052200     MOVE SPACES TO CARD-MASTER-RECORD.                           CARDSVC 
052300     MOVE TXN-CARD-ID TO CARD-ID OF CARD-MASTER-RECORD.           CARDSVC 
052400     READ CARD-MASTER-STORE KEY IS CARD-ID                        CARDSVC 
052500         INVALID KEY MOVE "23" TO WS-CARDMSTR-STATUS.             CARDSVC 
052600     IF CARDMSTR-NOT-FOUND                                        CARDSVC 
052700         MOVE "CARD NOT FOUND" TO TXN-ERROR-MESSAGE               CARDSVC 
052800         SET TXN-STATUS-ERROR TO TRUE                             CARDSVC 
052900     ELSE                                                         CARDSVC 
053000         MOVE CARD-ID OF CARD-MASTER-RECORD TO TXN-RESULT-CARD-ID CARDSVC 
053100         MOVE CARD-CREATED-AT OF CARD-MASTER-RECORD TO            CARDSVC 
053200             TXN-RESULT-CREATED-AT                                CARDSVC 
053300         SET TXN-STATUS-OK TO TRUE                                CARDSVC 
053400     END-IF.                                                      CARDSVC 
053500 0500-EXIT.                                                       CARDSVC 
053600     EXIT.                                                        CARDSVC 
053700                                                                  CARDSVC 
053800******************************************************************CARDSVC 
053900*  0600-FIND-CARD-BY-NUMBER.  DIGESTS THE SUPPLIED PLAIN NUMBER   CARDSVC 
054000*  AND LOOKS UP THE MASTER STORE BY NUMBER-HASH -- THE FIND       CARDSVC 
054100*  OPERATION OF THIS SERVICE.  NO LUHN CHECK HERE -- PER TKT      CARDSVC 
054200*  7121, THE CALLER HAS ALREADY VALIDATED THE NUMBER BEFORE       CARDSVC 
054300*  ASKING TO FIND IT.                                             CARDSVC 
054400******************************************************************CARDSVC 
054500 0600-FIND-CARD-BY-NUMBER.                                        CARDSVC 
054600     MOVE SPACES TO CARD-MASTER-RECORD.                           CARDSVC 
054700     MOVE TXN-CARD-NUMBER TO WS-REQUEST-NUMBER.                   CARDSVC 
054800     PERFORM 0410-STRIP-REQUEST-NUMBER THRU 0410-EXIT.            CARDSVC 
054900     PERFORM 0430-COMPUTE-DIGEST THRU 0430-EXIT.                  CARDSVC 
055000     READ CARD-MASTER-STORE KEY IS NUMBER-HASH                    CARDSVC 
055100         INVALID KEY MOVE "23" TO WS-CARDMSTR-STATUS.             CARDSVC 
055200     IF CARDMSTR-NOT-FOUND                                        CARDSVC 
055300         MOVE "CARD NOT FOUND" TO TXN-ERROR-MESSAGE               CARDSVC 
055400         SET TXN-STATUS-ERROR TO TRUE                             CARDSVC 
055500     ELSE                                                         CARDSVC 
055600         MOVE CARD-ID OF CARD-MASTER-RECORD TO TXN-RESULT-CARD-ID CARDSVC 
055700         MOVE CARD-CREATED-AT OF CARD-MASTER-RECORD TO            CARDSVC 
055800             TXN-RESULT-CREATED-AT                                CARDSVC 
055900         SET TXN-STATUS-OK TO TRUE                                CARDSVC 
056000     END-IF.                                                      CARDSVC 
056100 0600-EXIT.                                                       CARDSVC 
056200     EXIT.                                                        CARDSVC 
056300                                                                  CARDSVC 
056400******************************************************************CARDSVC 
056500*  0900-TERMINATE-RUN.  CLOSES ALL FILES.                         CARDSVC 
056600******************************************************************CARDSVC 
056700 0900-TERMINATE-RUN.                                              CARDSVC 
056800     CLOSE CARD-TXN-REQUEST.                                      CARDSVC 
056900     CLOSE CARD-TXN-RESULT.                                       CARDSVC 
057000     CLOSE CARD-MASTER-STORE.                                     CARDSVC 
057100 0900-EXIT.                                                       CARDSVC 
057200     EXIT.                                                        CARDSVC 
057300                                                                  CARDSVC 
057400******************************************************************CARDSVC 
057500*  END OF CARDSVC.                                                CARDSVC 
057600******************************************************************CARDSVC 
