000100******************************************************************CARDCALC
000200*  CARDCALC -- SHARED CARD-NUMBER WORK AREA.  COPYd INTO THE      CARDCALC
000300*  WORKING-STORAGE SECTION OF ANY PROGRAM THAT VALIDATES, DIGESTS CARDCALC
000400*  OR ENCODES A CARD NUMBER -- CARDBATC AND CARDSVC BOTH COPY     CARDCALC
000500*  THIS MEMBER SO THE TWO RUN THE SAME RULE THE SAME WAY.         CARDCALC
000600*                                                                 CARDCALC
000700*  HOLDS THE WORK FIELDS FOR 0420-LUHN-CHECK, 0430-COMPUTE-       CARDCALC
000800*  DIGEST AND 0450-ENCODE-NUMBER.  NONE OF THESE FIELDS SURVIVE   CARDCALC
000900*  FROM ONE CARD TO THE NEXT -- EACH PARAGRAPH RE-INITIALIZES     CARDCALC
001000*  WHAT IT NEEDS.                                                 CARDCALC
001100******************************************************************CARDCALC
001200                                                                  CARDCALC
001300 01  CARD-CALC-WORK-AREA.                                         CARDCALC
001400*  -- LUHN CHECK WORK FIELDS --                                   CARDCALC
001500*  THE CARD NUMBER UNDER TEST, RIGHT-JUSTIFIED SO THE UNITS       CARDCALC
001600*  DIGIT IS ALWAYS IN CALC-DIGIT-TABLE(19).                       CARDCALC
001700     05  CALC-NUMBER-RJ                PIC X(19).                 CARDCALC
001800     05  CALC-DIGIT-TABLE REDEFINES CALC-NUMBER-RJ.               CARDCALC
001900         10  CALC-DIGIT OCCURS 19 TIMES                           CARDCALC
002000                       INDEXED BY CALC-DIGIT-IX                   CARDCALC
002100                       PIC X(01).                                 CARDCALC
002200     05  CALC-DIGIT-COUNT              PIC S9(3) COMP.            CARDCALC
002300     05  CALC-DIGIT-VALUE              PIC S9(3) COMP.            CARDCALC
002400     05  CALC-DOUBLED-VALUE            PIC S9(3) COMP.            CARDCALC
002500     05  CALC-LUHN-SUM                 PIC S9(5) COMP.            CARDCALC
002600     05  CALC-LUHN-POSITION-FROM-END   PIC S9(3) COMP.            CARDCALC
002700     05  CALC-LUHN-RESULT-SWITCH       PIC X(01).                 CARDCALC
002800         88  CALC-LUHN-IS-VALID            VALUE "Y".             CARDCALC
002900         88  CALC-LUHN-IS-INVALID          VALUE "N".             CARDCALC
003000                                                                  CARDCALC
003100*  -- NO-INTRINSIC-FUNCTION MOD ARITHMETIC WORK FIELDS -- DIVIDE  CARDCALC
003200*  ... REMAINDER STANDS IN FOR WHAT A NEWER COMPILER WOULD        CARDCALC
003300*  CALL FUNCTION MOD, SINCE THIS SHOP'S COMPILER PREDATES         CARDCALC
003400*  INTRINSICS.                                                    CARDCALC
003500     05  CALC-MOD-QUOTIENT             PIC S9(9) COMP.            CARDCALC
003600     05  CALC-MOD-REMAINDER            PIC S9(9) COMP.            CARDCALC
003700                                                                  CARDCALC
003800*  -- DIGEST WORK FIELDS --                                       CARDCALC
003900*  THE DIGEST IS A HOUSE-BUILT DETERMINISTIC ROLLING CHECKSUM OVERCARDCALC
004000*  THE CARD-NUMBER CHARACTERS, FANNED OUT TO A FIXED 64-CHARACTER CARDCALC
004100*  TEXT KEY -- NOT A PUBLISHED HASH ALGORITHM, BUT DETERMINISTIC, CARDCALC
004200*  FIXED-WIDTH AND COLLISION-FREE FOR PRACTICAL PURPOSES -- ALL   CARDCALC
004300*  THIS SHOP NEEDS OF A CARD-NUMBER DIGEST.                       CARDCALC
004400     05  CALC-DIGEST-ACCUM             PIC S9(9) COMP.            CARDCALC
004500     05  CALC-DIGEST-ACCUM-ALT REDEFINES CALC-DIGEST-ACCUM.       CARDCALC
004600         10  CALC-DIGEST-ACCUM-HIGH    PIC S9(5) COMP.            CARDCALC
004700         10  CALC-DIGEST-ACCUM-LOW     PIC S9(4) COMP.            CARDCALC
004800     05  CALC-DIGEST-PRIME             PIC S9(5) COMP VALUE 31.   CARDCALC
004900     05  CALC-DIGEST-DIGIT-OUT         PIC 9(1).                  CARDCALC
005000     05  CALC-DIGEST-RESULT            PIC X(64).                 CARDCALC
005100     05  CALC-DIGEST-RESULT-CHARS REDEFINES CALC-DIGEST-RESULT.   CARDCALC
005200         10  CALC-DIGEST-CHAR OCCURS 64 TIMES                     CARDCALC
005300                          INDEXED BY CALC-DIGEST-CHAR-IX          CARDCALC
005400                          PIC X(01).                              CARDCALC
005500                                                                  CARDCALC
005600*  -- ENCODE/DECODE WORK FIELDS --                                CARDCALC
005700*  THE PRODUCTION AES-GCM FACILITY IS A PLATFORM SERVICE OUTSIDE  CARDCALC
005800*  THIS COPY MEMBER'S CONCERN; SUBSTITUTED HERE WITH A KEYED,     CARDCALC
005900*  SALTED, REVERSIBLE CHARACTER SUBSTITUTION.  CALC-ENCODE-SALT ISCARDCALC
006000*  DRAWN FRESH FROM THE RUN CLOCK FOR EVERY CALL SO THE SAME CARD CARDCALC
006100*  NUMBER NEVER ENCODES TO THE SAME TEXT TWICE.                   CARDCALC
006200     05  CALC-ENCODE-KEY               PIC X(08) VALUE "19840618".CARDCALC
006300     05  CALC-ENCODE-SALT              PIC X(08).                 CARDCALC
006400     05  CALC-ENCODE-KEY-IX            PIC S9(3) COMP.            CARDCALC
006500     05  CALC-ENCODE-SOURCE-IX         PIC S9(3) COMP.            CARDCALC
006600     05  CALC-ENCODE-RESULT            PIC X(512).                CARDCALC
006700     05  CALC-ENCODE-DIGIT-VALUE       PIC S9(3) COMP.            CARDCALC
006800     05  CALC-ENCODE-KEY-VALUE         PIC S9(3) COMP.            CARDCALC
006900     05  CALC-ENCODE-SUM               PIC S9(3) COMP.            CARDCALC
007000     05  CALC-ENCODE-DIGIT-OUT         PIC 9(1).                  CARDCALC
007100     05  FILLER                        PIC X(03).                 CARDCALC
007200                                                                  CARDCALC
007300******************************************************************CARDCALC
007400*  END OF CARDCALC.                                               CARDCALC
007500******************************************************************CARDCALC
