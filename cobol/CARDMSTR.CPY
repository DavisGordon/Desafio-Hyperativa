000100******************************************************************CRDMSTR 
000200*  CARDMSTR -- CARD REGISTRY MASTER STORE RECORD LAYOUT.          CRDMSTR 
000300*                                                                 CRDMSTR 
000400*  ONE ENTRY PER ACCEPTED CARD.  THE FILE IS KEYED ON NUMBER-HASH CRDMSTR 
000500*  (THE DIGEST OF THE PLAIN CARD NUMBER) SO THAT A DUPLICATE CARD CRDMSTR 
000600*  CAN BE REJECTED WITHOUT EVER HOLDING THE PLAIN NUMBER ON FILE. CRDMSTR 
000700*  CARD-ID IS CARRIED AS AN ALTERNATE KEY SO A SINGLE CARD CAN BE CRDMSTR 
000800*  RETRIEVED BY ITS ASSIGNED IDENTIFIER AS WELL.                  CRDMSTR 
000900*                                                                 CRDMSTR 
001000*  COPY INTO THE FILE SECTION OF ANY PROGRAM THAT OPENS THE       CRDMSTR 
001100*  CARD-MASTER-STORE FILE.  SEE CARDBATC AND CARDSVC.             CRDMSTR 
001200******************************************************************CRDMSTR 
001300                                                                  CRDMSTR 
001400 01  CARD-MASTER-RECORD.                                          CRDMSTR 
001500     05  CARD-ID                       PIC X(36).                 CRDMSTR 
001600*  CARD-ID IS BUILT AS A PSEUDO-UUID (8-4-4-4-12 GROUPING) FROM   CRDMSTR 
001700*  THE RUN DATE, TIME AND AN INSERT SEQUENCE NUMBER -- SEE        CRDMSTR 
001800*  0455-BUILD-CARD-ID IN CARDBATC AND 0460-BUILD-CARD-ID IN       CRDMSTR 
001900*  CARDSVC.  THE GROUPING IS EXPOSED HERE SO A DIAGNOSTIC DUMP    CRDMSTR 
002000*  CAN READ THE INSERT TIME AT A GLANCE.                          CRDMSTR 
002100     05  CARD-ID-GROUPS REDEFINES CARD-ID.                        CRDMSTR 
002200         10  CARD-ID-GRP-1             PIC X(08).                 CRDMSTR 
002300         10  CARD-ID-DASH-1            PIC X(01).                 CRDMSTR 
002400         10  CARD-ID-GRP-2             PIC X(04).                 CRDMSTR 
002500         10  CARD-ID-DASH-2            PIC X(01).                 CRDMSTR 
002600         10  CARD-ID-GRP-3             PIC X(04).                 CRDMSTR 
002700         10  CARD-ID-DASH-3            PIC X(01).                 CRDMSTR 
002800         10  CARD-ID-GRP-4             PIC X(04).                 CRDMSTR 
002900         10  CARD-ID-DASH-4            PIC X(01).                 CRDMSTR 
003000         10  CARD-ID-GRP-5             PIC X(12).                 CRDMSTR 
003100*  ENCRYPTED-NUMBER IS THE REVERSIBLE, KEYED ENCODING OF THE PLAINCRDMSTR 
003200*  CARD NUMBER PRODUCED BY 0450-ENCODE-NUMBER.  NEVER THE PLAIN   CRDMSTR 
003300*  NUMBER AND NOT A SEARCH KEY.                                   CRDMSTR 
003400     05  ENCRYPTED-NUMBER              PIC X(512).                CRDMSTR 
003500*  NUMBER-HASH IS THE ONE-WAY DIGEST OF THE PLAIN CARD NUMBER     CRDMSTR 
003600*  PRODUCED BY 0430-COMPUTE-DIGEST.  UNIQUE -- THE PRIMARY KEY OF CRDMSTR 
003700*  THE MASTER STORE.                                              CRDMSTR 
003800     05  NUMBER-HASH                   PIC X(64).                 CRDMSTR 
003900*  CARD-CREATED-AT IS STAMPED AT INSERT TIME IF NOT ALREADY       CRDMSTR 
004000*  CARRIED ON THE RECORD BEING WRITTEN.                           CRDMSTR 
004100     05  CARD-CREATED-AT               PIC X(26).                 CRDMSTR 
004200     05  CARD-CREATED-DATE-PARTS REDEFINES CARD-CREATED-AT.       CRDMSTR 
004300         10  CARD-CREATED-YYYY         PIC X(04).                 CRDMSTR 
004400         10  CARD-CREATED-DASH-1       PIC X(01).                 CRDMSTR 
004500         10  CARD-CREATED-MM           PIC X(02).                 CRDMSTR 
004600         10  CARD-CREATED-DASH-2       PIC X(01).                 CRDMSTR 
004700         10  CARD-CREATED-DD           PIC X(02).                 CRDMSTR 
004800         10  CARD-CREATED-T            PIC X(01).                 CRDMSTR 
004900         10  CARD-CREATED-HH           PIC X(02).                 CRDMSTR 
005000         10  CARD-CREATED-COLON-1      PIC X(01).                 CRDMSTR 
005100         10  CARD-CREATED-MI           PIC X(02).                 CRDMSTR 
005200         10  CARD-CREATED-COLON-2      PIC X(01).                 CRDMSTR 
005300         10  CARD-CREATED-SS           PIC X(02).                 CRDMSTR 
005400         10  CARD-CREATED-FILLER       PIC X(07).                 CRDMSTR 
005500*  CARD-STATUS-BYTE IS CARRIED BY EVERY STORE RECORD IN THIS      CRDMSTR 
005600*  SHOP'S FILES SO A RECORD CAN BE LOGICALLY RETIRED WITHOUT A    CRDMSTR 
005700*  PHYSICAL DELETE.  THE BATCH LOADER AND THE SINGLE-CARD SERVICE CRDMSTR 
005800*  BOTH ALWAYS WRITE 'A' -- ACTIVE; 'R' IS RESERVED FOR A FUTURE  CRDMSTR 
005900*  CARD-RETIREMENT RUN, WHICH HAS NEVER BEEN WRITTEN.             CRDMSTR 
006000     05  CARD-STATUS-BYTE              PIC X(01).                 CRDMSTR 
006100         88  CARD-STATUS-ACTIVE            VALUE "A".             CRDMSTR 
006200         88  CARD-STATUS-RETIRED           VALUE "R".             CRDMSTR 
006300     05  FILLER                        PIC X(09).                 CRDMSTR 
006400                                                                  CRDMSTR 
006500******************************************************************CRDMSTR 
006600*  END OF CARDMSTR.                                               CRDMSTR 
006700******************************************************************CRDMSTR 
