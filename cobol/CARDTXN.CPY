000100******************************************************************CARDTXN 
000200*  CARDTXN -- SINGLE-CARD REQUEST/RESULT RECORD FOR CARDSVC.      CARDTXN 
000300*                                                                 CARDTXN 
000400*  ONE RECORD IS ONE CALL TO THE SINGLE-CARD SERVICE.  THE        CARDTXN 
000500*  REQUEST FIELDS (TXN-OPERATION-CODE, TXN-CARD-NUMBER,           CARDTXN 
000600*  TXN-CARD-ID) ARE SET BY THE CALLER; CARDSVC FILLS IN THE       CARDTXN 
000700*  RESULT FIELDS AND REWRITES THE SAME RECORD TO THE RESULT       CARDTXN 
000800*  FILE.                                                          CARDTXN 
000900******************************************************************CARDTXN 
001000                                                                  CARDTXN 
001100 01  CARD-TRANSACTION-RECORD.                                     CARDTXN 
001200*  C = CREATE, G = GET BY CARD-ID, F = FIND BY PLAIN CARD NUMBER. CARDTXN 
001300     05  TXN-OPERATION-CODE            PIC X(01).                 CARDTXN 
001400         88  TXN-OP-CREATE                 VALUE "C".             CARDTXN 
001500         88  TXN-OP-GET-BY-ID              VALUE "G".             CARDTXN 
001600         88  TXN-OP-FIND-BY-NUMBER         VALUE "F".             CARDTXN 
001700*  REQUEST INPUT -- REQUIRED FOR OPERATION C AND F, PRE-VALIDATED CARDTXN 
001800*  NON-BLANK AND DIGITS-ONLY BY THE CALLER BEFORE THIS RECORD     CARDTXN 
001900*  IS WRITTEN.                                                    CARDTXN 
002000     05  TXN-CARD-NUMBER                PIC X(19).                CARDTXN 
002100*  REQUEST INPUT -- REQUIRED FOR OPERATION G.                     CARDTXN 
002200     05  TXN-CARD-ID                    PIC X(36).                CARDTXN 
002300*  RESULT OUTPUT -- THE CARD RESPONSE RECORD (CARD-ID,            CARDTXN 
002400*  CREATED-AT).                                                   CARDTXN 
002500     05  TXN-RESULT-CARD-ID             PIC X(36).                CARDTXN 
002600     05  TXN-RESULT-CREATED-AT          PIC X(26).                CARDTXN 
002700     05  TXN-STATUS-CODE                PIC X(01).                CARDTXN 
002800         88  TXN-STATUS-OK                  VALUE "0".            CARDTXN 
002900         88  TXN-STATUS-ERROR               VALUE "1".            CARDTXN 
003000     05  TXN-ERROR-MESSAGE              PIC X(40).                CARDTXN 
003100     05  FILLER                         PIC X(10).                CARDTXN 
003200                                                                  CARDTXN 
003300*  COMBINED-FIELD VIEW, USED ONLY BY 0100-INITIALIZE-RUN TO BLANK CARDTXN 
003400*  THE WORK AREA IN ONE MOVE BEFORE THE FIRST REQUEST OF THE RUN  CARDTXN 
003500*  IS READ.                                                       CARDTXN 
003600 01  CARD-TRANSACTION-ALT-VIEW REDEFINES CARD-TRANSACTION-RECORD. CARDTXN 
003700     05  FILLER                         PIC X(169).               CARDTXN 
003800                                                                  CARDTXN 
003900******************************************************************CARDTXN 
004000*  END OF CARDTXN.                                                CARDTXN 
004100******************************************************************CARDTXN 
