000100 IDENTIFICATION DIVISION.                                         CARDBATC
000200 PROGRAM-ID.         CARD REGISTRY BATCH LOADER   "CARDBATC".     CARDBATC
000300 AUTHOR.             R A HUTNIK, DATA SERVICES.                   CARDBATC
000400 INSTALLATION.       CARD REGISTRY SYSTEM, DATA SERVICES BRANCH.  CARDBATC
000500 DATE-WRITTEN.       06/18/84.                                    CARDBATC
000600 DATE-COMPILED.                                                   CARDBATC
000700 SECURITY.           CONFIDENTIAL -- CARDHOLDER DATA.  RESTRICTED CARDBATC
000800                     TO DATA SERVICES AND AUDIT PERSONNEL ONLY.   CARDBATC
000900                                                                  CARDBATC
001000******************************************************************CARDBATC
001100*  PLEASE NOTE THAT DATA SERVICES ASSUMES NO RESPONSIBILITY       CARDBATC
001200*  FOR THE USE OR MAINTENANCE OF THIS PROGRAM BY ANY OTHER        CARDBATC
001300*  BRANCH.                                                        CARDBATC
001400******************************************************************CARDBATC
001500                                                                  CARDBATC
001600*  THIS PROGRAM WILL READ A CARD-INTAKE FILE CONSISTING OF A      CARDBATC
001700*  HEADER LINE ("DESAFIO-HYPERATIVA"), ONE DATA LINE PER CARD     CARDBATC
001800*  (REC-TYPE "C" IN COLUMN 1), AND A TRAILER LINE ("LOTE").       CARDBATC
001900*  EACH DATA LINE IS LUHN-CHECKED, DIGESTED AND CHECKED FOR A     CARDBATC
002000*  DUPLICATE AGAINST THE CARD MASTER STORE AND AGAINST THE        CARDBATC
002100*  CURRENT UN-FLUSHED CHUNK BEFORE IT IS ENCODED AND BUFFERED.    CARDBATC
002200*  ACCEPTED CARDS ARE WRITTEN TO THE MASTER STORE IN CHUNKS OF    CARDBATC
002300*  UP TO 500 AT A TIME; A CHUNK EITHER WRITES COMPLETE OR IS      CARDBATC
002400*  UNWOUND IN ITS ENTIRETY -- SEE 0500-FLUSH-CHUNK.               CARDBATC
002500                                                                  CARDBATC
002600*  RUN WITH THE LOGICAL FILE ASSIGNMENTS SHOWN UNDER FILE-        CARDBATC
002700*  CONTROL BELOW.  AN END-OF-RUN SUMMARY (LINES READ, CARDS       CARDBATC
002800*  ACCEPTED, CARDS REJECTED, ELAPSED MILLISECONDS) IS BOTH        CARDBATC
002900*  WRITTEN TO RUN-SUMMARY AND DISPLAYED AT THE OPERATOR'S         CARDBATC
003000*  CONSOLE.  REJECTION DETAIL IS WRITTEN TO RUN-LOG, ONE LINE     CARDBATC
003100*  PER REJECTED CARD OR FAILED CHUNK.                             CARDBATC
003200                                                                  CARDBATC
003300*  CARD-NUMBER ENCRYPTION BELOW IS A KEYED, SALTED, REVERSIBLE    CARDBATC
003400*  SUBSTITUTION CIPHER -- A STAND-IN FOR THE PRODUCTION           CARDBATC
003500*  AES-GCM FACILITY, WHICH IS A PLATFORM SERVICE OUTSIDE THIS     CARDBATC
003600*  PROGRAM'S CONCERN.  THE DIGEST IS LIKEWISE A HOUSE ROLLING     CARDBATC
003700*  CHECKSUM, NOT A PUBLISHED HASH.  SEE CARDCALC COPY MEMBER.     CARDBATC
003800                                                                  CARDBATC
003900******************************************************************CARDBATC
004000*  CHANGE LOG.                                                    CARDBATC
004100******************************************************************CARDBATC
004200*  06/18/84  RAH  TKT 4401   ORIGINAL PROGRAM.                    CARDBATC
004300*  09/03/84  RAH  TKT 4517   ADDED BATCH-DIGEST-SEEN TABLE TO     CARDBATC
004400*  CATCH A DUPLICATE WITHIN THE SAME                              CARDBATC
004500*  UNFLUSHED CHUNK (0445).                                        CARDBATC
004600*  02/11/85  DJL  TKT 4690   CORRECTED CHUNK UNWIND TO DELETE     CARDBATC
004700*  IN REVERSE SEQUENCE (0520).                                    CARDBATC
004800*  07/29/86  RAH  TKT 5102   WIDENED ENCRYPTED-NUMBER TO          CARDBATC
004900*  X(512) TO MATCH THE REVISED                                    CARDBATC
005000*  CARDMSTR LAYOUT.                                               CARDBATC
005100*  04/14/88  DJL  TKT 5588   ADDED RUN-LOG REJECTION DETAIL       CARDBATC
005200*  LINE (0460); PREVIOUSLY                                        CARDBATC
005300*  COUNT-ONLY.                                                    CARDBATC
005400*  11/02/90  PMK  TKT 6023   CARD-STATUS-BYTE ADDED TO            CARDBATC
005500*  MASTER RECORD FOR THE                                          CARDBATC
005600*  RETIREMENT PROJECT.                                            CARDBATC
005700*  01/09/93  PMK  TKT 6417   RAISED CHUNK SIZE FROM 250 TO 500    CARDBATC
005800*  PER DATA SERVICES STANDARD.                                    CARDBATC
005900*  08/22/95  DJL  TKT 6801   ADDED ELAPSED-MS TO RUN-SUMMARY.     CARDBATC
006000*  03/15/96  RAH  TKT 6944   REJECT REASONS ALIGNED TO THE        CARDBATC
006100*  FOUR SPECIFIC BATCH-LINE REASON                                CARDBATC
006200*  CODES.                                                         CARDBATC
006300*  10/02/97  DJL  TKT 7120   CARD-ID NOW BUILT 8-4-4-4-12 TO      CARDBATC
006400*  MATCH THE SINGLE-CARD SERVICE.                                 CARDBATC
006500*  12/04/98  PMK  TKT 7288   Y2K -- CARD-CREATED-AT YEAR          CARDBATC
006600*  FIELD CONFIRMED FOUR-DIGIT; NO                                 CARDBATC
006700*  CHANGE REQUIRED, ENTRY MADE FOR                                CARDBATC
006800*  THE RECORD.                                                    CARDBATC
006900*  06/30/99  PMK  TKT 7290   Y2K SIGN-OFF -- RUN VERIFIED         CARDBATC
007000*  ACROSS THE CENTURY ROLLOVER IN                                 CARDBATC
007100*  TEST REGION.                                                   CARDBATC
007200*  05/18/01  DJL  TKT 7655   LINE-TOO-SHORT REASON SPLIT          CARDBATC
007300*  FROM EMPTY-CARD-NUMBER REASON                                  CARDBATC
007400*  PER AUDIT.                                                     CARDBATC
007500*  02/06/02  RAH  TKT 7340   0410/0412 WERE RIGHT-JUSTIFYING      CARDBATC
007600*  THE EXTRACTED NUMBER BACKWARDS;                                CARDBATC
007700*  SPLIT INTO A COUNT PASS (0411)                                 CARDBATC
007800*  AND A PLACEMENT PASS (0412) TO                                 CARDBATC
007900*  PRESERVE DIGIT ORDER.                                          CARDBATC
008000*  09/19/03  PMK  TKT 7502   RUN-SUMMARY NOW WRITES THE           CARDBATC
008100*  STRUCTURED CARDSUM RECORD INSTEAD                              CARDBATC
008200*  OF FREEFORM TEXT LINES; OPERATOR                               CARDBATC
008300*  CONSOLE DISPLAY UNCHANGED.                                     CARDBATC
008400*  03/11/04  RAH  TKT 7588   0510 NOW BLANKS THE WHOLE            CARDBATC
008500*  MASTER RECORD BEFORE MOVING                                    CARDBATC
008600*  FIELDS IN (FILLER CANNOT BE                                    CARDBATC
008700*  MOVED TO BY NAME); 0450 CLEARS                                 CARDBATC
008800*  ENCRYPTED-NUMBER BEFORE THE                                    CARDBATC
008900*  STRING SO NO PRIOR CARD'S BYTES                                CARDBATC
009000*  SURVIVE PAST COLUMN 27.                                        CARDBATC
009100                                                                  CARDBATC
009200 ENVIRONMENT DIVISION.                                            CARDBATC
009300 CONFIGURATION SECTION.                                           CARDBATC
009400 SOURCE-COMPUTER.    IBM-4381.                                    CARDBATC
009500 OBJECT-COMPUTER.    IBM-4381.                                    CARDBATC
009600 SPECIAL-NAMES.      C01 IS TOP-OF-FORM                           CARDBATC
009700                     CLASS DIGIT-CLASS IS "0" THRU "9"            CARDBATC
009800                     UPSI-0 ON STATUS IS CARDBATC-TEST-MODE.      CARDBATC
009900 INPUT-OUTPUT SECTION.                                            CARDBATC
010000 FILE-CONTROL.                                                    CARDBATC
010100     SELECT CARD-INPUT-FILE     ASSIGN TO CARDIN                  CARDBATC
010200                                ORGANIZATION IS LINE SEQUENTIAL   CARDBATC
010300                                FILE STATUS IS WS-CARDIN-STATUS.  CARDBATC
010400     SELECT CARD-MASTER-STORE   ASSIGN TO CARDMSTR                CARDBATC
010500                                ORGANIZATION IS INDEXED           CARDBATC
010600                                ACCESS MODE IS DYNAMIC            CARDBATC
010700                                RECORD KEY IS NUMBER-HASH         CARDBATC
010800                                ALTERNATE RECORD KEY IS CARD-ID   CARDBATC
010900                                    WITH DUPLICATES               CARDBATC
011000                                FILE STATUS IS WS-CARDMSTR-STATUS.CARDBATC
011100     SELECT RUN-SUMMARY         ASSIGN TO RUNSUM                  CARDBATC
011200                                ORGANIZATION IS SEQUENTIAL        CARDBATC
011300                                FILE STATUS IS WS-RUNSUM-STATUS.  CARDBATC
011400     SELECT RUN-LOG             ASSIGN TO RUNLOG                  CARDBATC
011500                                ORGANIZATION IS LINE SEQUENTIAL   CARDBATC
011600                                FILE STATUS IS WS-RUNLOG-STATUS.  CARDBATC
011700                                                                  CARDBATC
011800 DATA DIVISION.                                                   CARDBATC
011900 FILE SECTION.                                                    CARDBATC
012000 FD  CARD-INPUT-FILE                                              CARDBATC
012100     LABEL RECORDS ARE STANDARD                                   CARDBATC
012200     RECORDING MODE IS F.                                         CARDBATC
012300     COPY CARDIN.                                                 CARDBATC
012400                                                                  CARDBATC
012500 FD  CARD-MASTER-STORE                                            CARDBATC
012600     LABEL RECORDS ARE STANDARD                                   CARDBATC
012700     RECORDING MODE IS F.                                         CARDBATC
012800     COPY CARDMSTR.                                               CARDBATC
012900                                                                  CARDBATC
013000 FD  RUN-SUMMARY                                                  CARDBATC
013100     LABEL RECORDS ARE STANDARD                                   CARDBATC
013200     RECORDING MODE IS F.                                         CARDBATC
013300     COPY CARDSUM.                                                CARDBATC
013400                                                                  CARDBATC
013500 FD  RUN-LOG                                                      CARDBATC
013600     LABEL RECORDS ARE STANDARD                                   CARDBATC
013700     RECORDING MODE IS F.                                         CARDBATC
013800 01  RUN-LOG-LINE.                                                CARDBATC
013900     05  RUN-LOG-TEXT              PIC X(122).                    CARDBATC
014000     05  FILLER                    PIC X(10).                     CARDBATC
014100                                                                  CARDBATC
014200 WORKING-STORAGE SECTION.                                         CARDBATC
014300                                                                  CARDBATC
014400*  -- FILE STATUS BYTES --                                        CARDBATC
014500 01  FILE-STATUS-AREA.                                            CARDBATC
014600     05  WS-CARDIN-STATUS          PIC X(02).                     CARDBATC
014700         88  CARDIN-OK                 VALUE "00".                CARDBATC
014800         88  CARDIN-EOF                VALUE "10".                CARDBATC
014900     05  WS-CARDMSTR-STATUS        PIC X(02).                     CARDBATC
015000         88  CARDMSTR-OK               VALUE "00".                CARDBATC
015100         88  CARDMSTR-DUPLICATE-KEY    VALUE "22".                CARDBATC
015200         88  CARDMSTR-NOT-FOUND        VALUE "23".                CARDBATC
015300     05  WS-RUNSUM-STATUS          PIC X(02).                     CARDBATC
015400     05  WS-RUNLOG-STATUS          PIC X(02).                     CARDBATC
015500     05  FILLER                    PIC X(02).                     CARDBATC
015600                                                                  CARDBATC
015700*  -- RUN COUNTERS (SEE CARDSUM COPY FOR THE OUTPUT LAYOUT) --    CARDBATC
015800 77  WS-TOTAL-LINES               PIC S9(9) COMP VALUE ZERO.      CARDBATC
015900 77  WS-SUCCESS-COUNT             PIC S9(9) COMP VALUE ZERO.      CARDBATC
016000 77  WS-FAILED-COUNT              PIC S9(9) COMP VALUE ZERO.      CARDBATC
016100 77  WS-INSERT-SEQUENCE           PIC S9(9) COMP VALUE ZERO.      CARDBATC
016200                                                                  CARDBATC
016300*  -- WALL-CLOCK TIMING, READ AT START AND END OF RUN.  THE ACCEPTCARDBATC
016400*  -- FROM TIME TARGET MUST BE A DISPLAY-USAGE PIC 9(8)           CARDBATC
016500*  -- (HHMMSSCC); THE PARTS BELOW ARE A REDEFINITION OF THAT      CARDBATC
016600*  -- SAME FIELD.                                                 CARDBATC
016700 01  WS-RUN-START-TIME              PIC 9(8).                     CARDBATC
016800 01  WS-RUN-START-PARTS REDEFINES WS-RUN-START-TIME.              CARDBATC
016900     05  WS-START-HH               PIC 9(2).                      CARDBATC
017000     05  WS-START-MM               PIC 9(2).                      CARDBATC
017100     05  WS-START-SS               PIC 9(2).                      CARDBATC
017200     05  WS-START-HS               PIC 9(2).                      CARDBATC
017300 01  WS-RUN-END-TIME                PIC 9(8).                     CARDBATC
017400 01  WS-RUN-END-PARTS REDEFINES WS-RUN-END-TIME.                  CARDBATC
017500     05  WS-END-HH                 PIC 9(2).                      CARDBATC
017600     05  WS-END-MM                 PIC 9(2).                      CARDBATC
017700     05  WS-END-SS                 PIC 9(2).                      CARDBATC
017800     05  WS-END-HS                 PIC 9(2).                      CARDBATC
017900 77  WS-DURATION-MS               PIC S9(9) COMP VALUE ZERO.      CARDBATC
018000                                                                  CARDBATC
018100*  -- CURRENT-LINE WORK FIELDS.  THE LINE ITSELF IS HELD IN       CARDBATC
018200*  -- CARD-INPUT-LINE (COPY CARDIN, FILE SECTION) AND IS LOOKED   CARDBATC
018300*  -- AT THROUGH THAT MEMBER'S REDEFINITIONS; ONLY ITS TRIMMED    CARDBATC
018400*  -- LENGTH AND A SCRATCH SUBSCRIPT ARE KEPT HERE.               CARDBATC
018500 77  WS-TRIMMED-LENGTH           PIC S9(3) COMP.                  CARDBATC
018600 77  WS-TRIMMED-IX               PIC S9(3) COMP.                  CARDBATC
018700                                                                  CARDBATC
018800 77  WS-EXTRACTED-LENGTH          PIC S9(3) COMP.                 CARDBATC
018900 77  WS-FIELD-LIMIT               PIC S9(3) COMP.                 CARDBATC
019000 77  WS-OUTPUT-IX                 PIC S9(3) COMP.                 CARDBATC
019100 77  WS-SCAN-IX                   PIC S9(3) COMP.                 CARDBATC
019200 77  WS-REJECT-REASON             PIC X(32).                      CARDBATC
019300 77  WS-CURRENT-RUN-DATE          PIC X(08).                      CARDBATC
019400 77  WS-CURRENT-RUN-TIME          PIC X(08).                      CARDBATC
019500                                                                  CARDBATC
019600*  -- SUMMARY/LOG DISPLAY WORK FIELDS --                          CARDBATC
019700 01  WS-EDITED-COUNTERS.                                          CARDBATC
019800     05  WS-EDIT-LINES             PIC ZZZZZZZZ9.                 CARDBATC
019900     05  WS-EDIT-SUCCESS           PIC ZZZZZZZZ9.                 CARDBATC
020000     05  WS-EDIT-FAILED            PIC ZZZZZZZZ9.                 CARDBATC
020100     05  WS-EDIT-DURATION          PIC ZZZZZZZZ9.                 CARDBATC
020200     05  WS-EDIT-CHUNK-COUNT       PIC ZZZ9.                      CARDBATC
020300     05  FILLER                    PIC X(04).                     CARDBATC
020400                                                                  CARDBATC
020500*  COPY CARDCALC -- SHARED LUHN/DIGEST/ENCODE WORK AREA.          CARDBATC
020600     COPY CARDCALC.                                               CARDBATC
020700                                                                  CARDBATC
020800*  COPY CARDBUF -- PENDING-CHUNK BUFFER AND BATCH-DIGEST          CARDBATC
020900*  TABLE.                                                         CARDBATC
021000     COPY CARDBUF.                                                CARDBATC
021100                                                                  CARDBATC
021200 PROCEDURE DIVISION.                                              CARDBATC
021300                                                                  CARDBATC
021400******************************************************************CARDBATC
021500*  0000-MAIN-CONTROL.  OVERALL RUN SEQUENCE -- INITIALIZE, READ ANCARDBATC
021600*  EDIT EVERY LINE, FLUSH ANY PARTIAL CHUNK, WRITE THE SUMMARY,   CARDBATC
021700*  AND CLOSE OUT.                                                 CARDBATC
021800******************************************************************CARDBATC
021900 0000-MAIN-CONTROL.                                               CARDBATC
022000     PERFORM 0100-INITIALIZE-RUN THRU 0100-EXIT.                  CARDBATC
022100     PERFORM 0200-READ-CARD-LOOP THRU 0200-EXIT.                  CARDBATC
022200     PERFORM 0700-FLUSH-REMAINING-BUFFER THRU 0700-EXIT.          CARDBATC
022300     PERFORM 0800-WRITE-RUN-SUMMARY THRU 0800-EXIT.               CARDBATC
022400     PERFORM 0900-TERMINATE-RUN THRU 0900-EXIT.                   CARDBATC
022500     STOP RUN.                                                    CARDBATC
022600                                                                  CARDBATC
022700 0100-INITIALIZE-RUN.                                             CARDBATC
022800     MOVE ZERO TO WS-TOTAL-LINES WS-SUCCESS-COUNT WS-FAILED-COUNT.CARDBATC
022900     MOVE ZERO TO WS-INSERT-SEQUENCE.                             CARDBATC
023000     MOVE ZERO TO PENDING-ENTRY-COUNT.                            CARDBATC
023100     ACCEPT WS-CURRENT-RUN-DATE FROM DATE.                        CARDBATC
023200     ACCEPT WS-CURRENT-RUN-TIME FROM TIME.                        CARDBATC
023300     ACCEPT WS-RUN-START-TIME FROM TIME.                          CARDBATC
023400     OPEN INPUT CARD-INPUT-FILE.                                  CARDBATC
023500     IF NOT CARDIN-OK                                             CARDBATC
023600         DISPLAY "CARDBATC -- CANNOT OPEN CARD-INPUT-FILE,"       CARDBATC
023700             " STATUS " WS-CARDIN-STATUS                          CARDBATC
023800         STOP RUN.                                                CARDBATC
023900     OPEN I-O CARD-MASTER-STORE.                                  CARDBATC
024000     IF NOT CARDMSTR-OK                                           CARDBATC
024100         DISPLAY "CARDBATC -- CANNOT OPEN CARD-MASTER-STORE,"     CARDBATC
024200             " STATUS " WS-CARDMSTR-STATUS                        CARDBATC
024300         STOP RUN.                                                CARDBATC
024400     OPEN OUTPUT RUN-SUMMARY.                                     CARDBATC
024500     OPEN OUTPUT RUN-LOG.                                         CARDBATC
024600 0100-EXIT.                                                       CARDBATC
024700     EXIT.                                                        CARDBATC
024800                                                                  CARDBATC
024900******************************************************************CARDBATC
025000*  0200-READ-CARD-LOOP.  READS EVERY LINE OF THE INTAKE FILE IN   CARDBATC
025100*  FILE ORDER UNTIL END OF FILE.  AN UNRECOVERABLE READ ERROR     CARDBATC
025200*  ABORTS THE WHOLE RUN.                                          CARDBATC
025300******************************************************************CARDBATC
025400 0200-READ-CARD-LOOP.                                             CARDBATC
025500     READ CARD-INPUT-FILE.                                        CARDBATC
025600     IF CARDIN-EOF                                                CARDBATC
025700         GO TO 0200-EXIT.                                         CARDBATC
025800     IF NOT CARDIN-OK                                             CARDBATC
025900         DISPLAY "CARDBATC -- READ ERROR ON CARD-INPUT-FILE,"     CARDBATC
026000             " STATUS " WS-CARDIN-STATUS                          CARDBATC
026100         STOP RUN.                                                CARDBATC
026200     ADD 1 TO WS-TOTAL-LINES.                                     CARDBATC
026300     PERFORM 0300-EDIT-ONE-LINE THRU 0300-EXIT.                   CARDBATC
026400     IF PENDING-ENTRY-COUNT NOT LESS THAN 500                     CARDBATC
026500         PERFORM 0500-FLUSH-CHUNK THRU 0500-EXIT.                 CARDBATC
026600     GO TO 0200-READ-CARD-LOOP.                                   CARDBATC
026700 0200-EXIT.                                                       CARDBATC
026800     EXIT.                                                        CARDBATC
026900                                                                  CARDBATC
027000******************************************************************CARDBATC
027100*  0300-EDIT-ONE-LINE.  DISPATCHES ONE PHYSICAL LINE -- BLANK, THECARDBATC
027200*  HEADER LITERAL, THE TRAILER LITERAL, A CARD DATA LINE, OR ANY  CARDBATC
027300*  OTHER LINE (SKIPPED SILENTLY, COUNTED ONLY IN TOTAL-LINES).    CARDBATC
027400******************************************************************CARDBATC
027500 0300-EDIT-ONE-LINE.                                              CARDBATC
027600     MOVE 80 TO WS-TRIMMED-IX.                                    CARDBATC
027700     PERFORM 0305-FIND-LAST-NONBLANK THRU 0305-EXIT.              CARDBATC
027800     MOVE WS-TRIMMED-IX TO WS-TRIMMED-LENGTH.                     CARDBATC
027900     IF WS-TRIMMED-LENGTH < 1                                     CARDBATC
028000         GO TO 0300-EXIT.                                         CARDBATC
028100     IF CARD-HEADER-LITERAL = "DESAFIO-HYPERATIVA"                CARDBATC
028200         GO TO 0300-EXIT.                                         CARDBATC
028300     IF CARD-TRAILER-LITERAL = "LOTE"                             CARDBATC
028400         GO TO 0300-EXIT.                                         CARDBATC
028500     IF CARD-REC-TYPE = "C"                                       CARDBATC
028600         PERFORM 0400-PROCESS-DATA-LINE THRU 0400-EXIT.           CARDBATC
028700 0300-EXIT.                                                       CARDBATC
028800     EXIT.                                                        CARDBATC
028900                                                                  CARDBATC
029000*  SCANS BACKWARD FROM COLUMN 80, THROUGH THE CARD-LINE-CHAR-     CARDBATC
029100*  TABLE VIEW OF CARD-INPUT-LINE, FOR THE LAST NON-BLANK          CARDBATC
029200*  CHARACTER OF THE LINE.  WS-TRIMMED-IX IS LEFT AT THAT          CARDBATC
029300*  COLUMN, OR AT ZERO IF THE WHOLE LINE IS BLANK.                 CARDBATC
029400 0305-FIND-LAST-NONBLANK.                                         CARDBATC
029500     IF WS-TRIMMED-IX < 1                                         CARDBATC
029600         GO TO 0305-EXIT.                                         CARDBATC
029700     IF CARD-LINE-CHAR(WS-TRIMMED-IX) NOT = SPACE                 CARDBATC
029800         GO TO 0305-EXIT.                                         CARDBATC
029900     SUBTRACT 1 FROM WS-TRIMMED-IX.                               CARDBATC
030000     GO TO 0305-FIND-LAST-NONBLANK.                               CARDBATC
030100 0305-EXIT.                                                       CARDBATC
030200     EXIT.                                                        CARDBATC
030300                                                                  CARDBATC
030400******************************************************************CARDBATC
030500*  0400-PROCESS-DATA-LINE.  EXTRACT, LUHN CHECK, DIGEST, CHECK FORCARDBATC
030600*  A DUPLICATE AGAINST THE MASTER STORE AND THE CURRENT CHUNK,    CARDBATC
030700*  ENCODE, AND BUFFER.  ANY REJECTION SETS WS-REJECT-REASON AND   CARDBATC
030800*  BRANCHES TO 0460-REJECT-LINE; ACCEPTANCE FALLS THROUGH TO 0457.CARDBATC
030900******************************************************************CARDBATC
031000 0400-PROCESS-DATA-LINE.                                          CARDBATC
031100     IF WS-TRIMMED-LENGTH < 8                                     CARDBATC
031200         MOVE "LINE TOO SHORT" TO WS-REJECT-REASON                CARDBATC
031300         GO TO 0460-REJECT-LINE.                                  CARDBATC
031400     PERFORM 0410-STRIP-CARD-NUMBER THRU 0410-EXIT.               CARDBATC
031500     IF WS-EXTRACTED-LENGTH < 1                                   CARDBATC
031600         MOVE "EMPTY CARD NUMBER" TO WS-REJECT-REASON             CARDBATC
031700         GO TO 0460-REJECT-LINE.                                  CARDBATC
031800     PERFORM 0420-LUHN-CHECK THRU 0420-EXIT.                      CARDBATC
031900     IF CALC-LUHN-IS-INVALID                                      CARDBATC
032000         MOVE "INVALID LUHN" TO WS-REJECT-REASON                  CARDBATC
032100         GO TO 0460-REJECT-LINE.                                  CARDBATC
032200     PERFORM 0430-COMPUTE-DIGEST THRU 0430-EXIT.                  CARDBATC
032300     PERFORM 0440-CHECK-MASTER-DUPLICATE THRU 0440-EXIT.          CARDBATC
032400     IF CARDMSTR-DUPLICATE-KEY                                    CARDBATC
032500         MOVE "DUPLICATE CARD (DB)" TO WS-REJECT-REASON           CARDBATC
032600         GO TO 0460-REJECT-LINE.                                  CARDBATC
032700     PERFORM 0445-CHECK-BATCH-DUPLICATE THRU 0445-EXIT.           CARDBATC
032800     IF CALC-LUHN-RESULT-SWITCH = "D"                             CARDBATC
032900         MOVE "DUPLICATE IN CURRENT BATCH" TO WS-REJECT-REASON    CARDBATC
033000         GO TO 0460-REJECT-LINE.                                  CARDBATC
033100     PERFORM 0450-ENCODE-NUMBER THRU 0450-EXIT.                   CARDBATC
033200     PERFORM 0455-BUILD-CARD-ID THRU 0455-EXIT.                   CARDBATC
033300     PERFORM 0457-APPEND-PENDING-ENTRY THRU 0457-EXIT.            CARDBATC
033400 0400-EXIT.                                                       CARDBATC
033500     EXIT.                                                        CARDBATC
033600                                                                  CARDBATC
033700******************************************************************CARDBATC
033800*  0410-STRIP-CARD-NUMBER.  EXTRACTS CARD-NUMBER-FIELD (COLUMNS   CARDBATC
033900*  8-26, OR TO END OF LINE IF SHORTER) AND STRIPS SURROUNDING     CARDBATC
034000*  SPACES.  RESULT LEFT IN CALC-NUMBER-RJ, RIGHT-JUSTIFIED.       CARDBATC
034100******************************************************************CARDBATC
034200*  TWO PASSES OVER THE FIELD ARE NEEDED -- THE FIRST (0411)       CARDBATC
034300*  JUST COUNTS THE NON-BLANK CHARACTERS SO THE RIGHT-JUSTIFIED    CARDBATC
034400*  STARTING COLUMN IS KNOWN; THE SECOND (0412) THEN PLACES EACH   CARDBATC
034500*  CHARACTER IN LEFT-TO-RIGHT ORDER STARTING AT THAT COLUMN.  A   CARDBATC
034600*  SINGLE-PASS PLACEMENT COUNTING UP FROM THE RIGHT END, AS THIS  CARDBATC
034700*  PARAGRAPH USED TO DO, LEAVES THE DIGITS BACKWARDS -- FIXED     CARDBATC
034800*  PER TKT 7340 BELOW.  WS-FIELD-LIMIT CAPS THE SCAN AT WHICHEVER CARDBATC
034900*  IS SHORTER, THE 19-BYTE FIELD OR WHAT IS LEFT OF THE LINE.     CARDBATC
035000 0410-STRIP-CARD-NUMBER.                                          CARDBATC
035100     MOVE SPACES TO CALC-NUMBER-RJ.                               CARDBATC
035200     MOVE ZERO TO WS-EXTRACTED-LENGTH.                            CARDBATC
035300     COMPUTE WS-FIELD-LIMIT = WS-TRIMMED-LENGTH - 7.              CARDBATC
035400     IF WS-FIELD-LIMIT > 19                                       CARDBATC
035500         MOVE 19 TO WS-FIELD-LIMIT.                               CARDBATC
035600     IF WS-FIELD-LIMIT < 1                                        CARDBATC
035700         GO TO 0410-EXIT.                                         CARDBATC
035800     MOVE ZERO TO WS-SCAN-IX.                                     CARDBATC
035900     PERFORM 0411-COUNT-ONE-CHAR THRU 0411-EXIT                   CARDBATC
036000         VARYING WS-SCAN-IX FROM 1 BY 1                           CARDBATC
036100         UNTIL WS-SCAN-IX > WS-FIELD-LIMIT.                       CARDBATC
036200     IF WS-EXTRACTED-LENGTH < 1                                   CARDBATC
036300         GO TO 0410-EXIT.                                         CARDBATC
036400     COMPUTE WS-OUTPUT-IX = 19 - WS-EXTRACTED-LENGTH.             CARDBATC
036500     MOVE ZERO TO WS-SCAN-IX.                                     CARDBATC
036600     PERFORM 0412-STRIP-ONE-CHAR THRU 0412-EXIT                   CARDBATC
036700         VARYING WS-SCAN-IX FROM 1 BY 1                           CARDBATC
036800         UNTIL WS-SCAN-IX > WS-FIELD-LIMIT.                       CARDBATC
036900 0410-EXIT.                                                       CARDBATC
037000     EXIT.                                                        CARDBATC
037100 0411-COUNT-ONE-CHAR.                                             CARDBATC
037200     IF CARD-NUMBER-FIELD(WS-SCAN-IX:1) NOT = SPACE               CARDBATC
037300         ADD 1 TO WS-EXTRACTED-LENGTH                             CARDBATC
037400     END-IF.                                                      CARDBATC
037500 0411-EXIT.                                                       CARDBATC
037600     EXIT.                                                        CARDBATC
037700 0412-STRIP-ONE-CHAR.                                             CARDBATC
037800     IF CARD-NUMBER-FIELD(WS-SCAN-IX:1) NOT = SPACE               CARDBATC
037900         ADD 1 TO WS-OUTPUT-IX                                    CARDBATC
038000         MOVE CARD-NUMBER-FIELD(WS-SCAN-IX:1) TO                  CARDBATC
038100             CALC-DIGIT-TABLE(WS-OUTPUT-IX)                       CARDBATC
038200     END-IF.                                                      CARDBATC
038300 0412-EXIT.                                                       CARDBATC
038400     EXIT.                                                        CARDBATC
038500                                                                  CARDBATC
038600******************************************************************CARDBATC
038700*  0420-LUHN-CHECK.  STANDARD LUHN CHECK-DIGIT ALGORITHM OVER     CARDBATC
038800*  THE RIGHT-JUSTIFIED DIGIT STRING IN CALC-NUMBER-RJ.  SETS      CARDBATC
038900*  CALC-LUHN-RESULT-SWITCH.  A NON-DIGIT CHARACTER FAILS THE      CARDBATC
039000*  CHECK.                                                         CARDBATC
039100******************************************************************CARDBATC
039200 0420-LUHN-CHECK.                                                 CARDBATC
039300     MOVE "N" TO CALC-LUHN-RESULT-SWITCH.                         CARDBATC
039400     MOVE ZERO TO CALC-LUHN-SUM.                                  CARDBATC
039500     MOVE ZERO TO CALC-LUHN-POSITION-FROM-END.                    CARDBATC
039600     PERFORM 0422-LUHN-ONE-DIGIT THRU 0422-EXIT                   CARDBATC
039700         VARYING CALC-DIGIT-IX FROM 19 BY -1                      CARDBATC
039800         UNTIL CALC-DIGIT-IX < 19 - WS-EXTRACTED-LENGTH + 1.      CARDBATC
039900     DIVIDE CALC-LUHN-SUM BY 10 GIVING CALC-MOD-QUOTIENT          CARDBATC
040000         REMAINDER CALC-MOD-REMAINDER.                            CARDBATC
040100     IF CALC-MOD-REMAINDER = ZERO                                 CARDBATC
040200         MOVE "Y" TO CALC-LUHN-RESULT-SWITCH.                     CARDBATC
040300 0420-EXIT.                                                       CARDBATC
040400     EXIT.                                                        CARDBATC
040500 0422-LUHN-ONE-DIGIT.                                             CARDBATC
040600     IF CALC-DIGIT(CALC-DIGIT-IX) IS NOT DIGIT-CLASS              CARDBATC
040700         MOVE 99999 TO CALC-LUHN-SUM                              CARDBATC
040800         GO TO 0422-EXIT.                                         CARDBATC
040900     MOVE CALC-DIGIT(CALC-DIGIT-IX) TO CALC-DIGIT-VALUE.          CARDBATC
041000     ADD 1 TO CALC-LUHN-POSITION-FROM-END.                        CARDBATC
041100     DIVIDE CALC-LUHN-POSITION-FROM-END BY 2                      CARDBATC
041200         GIVING CALC-MOD-QUOTIENT                                 CARDBATC
041300         REMAINDER CALC-MOD-REMAINDER.                            CARDBATC
041400     IF CALC-MOD-REMAINDER = ZERO                                 CARDBATC
041500         COMPUTE CALC-DOUBLED-VALUE = CALC-DIGIT-VALUE * 2        CARDBATC
041600         IF CALC-DOUBLED-VALUE > 9                                CARDBATC
041700             SUBTRACT 9 FROM CALC-DOUBLED-VALUE                   CARDBATC
041800         END-IF                                                   CARDBATC
041900         ADD CALC-DOUBLED-VALUE TO CALC-LUHN-SUM                  CARDBATC
042000     ELSE                                                         CARDBATC
042100         ADD CALC-DIGIT-VALUE TO CALC-LUHN-SUM                    CARDBATC
042200     END-IF.                                                      CARDBATC
042300 0422-EXIT.                                                       CARDBATC
042400     EXIT.                                                        CARDBATC
042500                                                                  CARDBATC
042600******************************************************************CARDBATC
042700*  0430-COMPUTE-DIGEST.  HOUSE ROLLING CHECKSUM OVER              CARDBATC
042800*  CALC-NUMBER-RJ, FANNED OUT TO A FIXED 64-CHARACTER KEY.        CARDBATC
042900*  DETERMINISTIC -- SAME INPUT ALWAYS YIELDS THE SAME DIGEST;     CARDBATC
043000*  THIS IS ALL THE MASTER STORE'S DUPLICATE CHECK REQUIRES.       CARDBATC
043100******************************************************************CARDBATC
043200 0430-COMPUTE-DIGEST.                                             CARDBATC
043300     MOVE ZERO TO CALC-DIGEST-ACCUM.                              CARDBATC
043400     PERFORM 0432-DIGEST-ONE-DIGIT THRU 0432-EXIT                 CARDBATC
043500         VARYING CALC-DIGIT-IX FROM 1 BY 1                        CARDBATC
043600         UNTIL CALC-DIGIT-IX > 19.                                CARDBATC
043700     PERFORM 0434-FAN-OUT-ONE-CHAR THRU 0434-EXIT                 CARDBATC
043800         VARYING CALC-DIGEST-CHAR-IX FROM 1 BY 1                  CARDBATC
043900         UNTIL CALC-DIGEST-CHAR-IX > 64.                          CARDBATC
044000     MOVE CALC-DIGEST-RESULT TO NUMBER-HASH OF CARD-MASTER-RECORD.CARDBATC
044100 0430-EXIT.                                                       CARDBATC
044200     EXIT.                                                        CARDBATC
044300 0432-DIGEST-ONE-DIGIT.                                           CARDBATC
044400     IF CALC-DIGIT(CALC-DIGIT-IX) IS DIGIT-CLASS                  CARDBATC
044500         MOVE CALC-DIGIT(CALC-DIGIT-IX) TO CALC-DIGIT-VALUE       CARDBATC
044600     ELSE                                                         CARDBATC
044700         MOVE ZERO TO CALC-DIGIT-VALUE                            CARDBATC
044800     END-IF.                                                      CARDBATC
044900     COMPUTE CALC-MOD-QUOTIENT =                                  CARDBATC
045000         (CALC-DIGEST-ACCUM * CALC-DIGEST-PRIME)                  CARDBATC
045100         + CALC-DIGIT-VALUE.                                      CARDBATC
045200     DIVIDE CALC-MOD-QUOTIENT BY 99999999 GIVING CALC-MOD-QUOTIENTCARDBATC
045300         REMAINDER CALC-MOD-REMAINDER.                            CARDBATC
045400     MOVE CALC-MOD-REMAINDER TO CALC-DIGEST-ACCUM.                CARDBATC
045500 0432-EXIT.                                                       CARDBATC
045600     EXIT.                                                        CARDBATC
045700*  EACH CHARACTER POSITION ROLLS THE ACCUMULATOR FORWARD          CARDBATC
045800*  ONE MORE STEP AND TAKES ITS UNITS DIGIT AS THE NEXT            CARDBATC
045900*  DIGEST CHARACTER, SO ALL 64 POSITIONS DEPEND ON THE FULL       CARDBATC
046000*  CARD NUMBER.                                                   CARDBATC
046100 0434-FAN-OUT-ONE-CHAR.                                           CARDBATC
046200     COMPUTE CALC-MOD-QUOTIENT =                                  CARDBATC
046300         (CALC-DIGEST-ACCUM * CALC-DIGEST-PRIME)                  CARDBATC
046400         + CALC-DIGEST-CHAR-IX.                                   CARDBATC
046500     DIVIDE CALC-MOD-QUOTIENT BY 99999999 GIVING CALC-MOD-QUOTIENTCARDBATC
046600         REMAINDER CALC-MOD-REMAINDER.                            CARDBATC
046700     MOVE CALC-MOD-REMAINDER TO CALC-DIGEST-ACCUM.                CARDBATC
046800     DIVIDE CALC-DIGEST-ACCUM BY 10 GIVING CALC-MOD-QUOTIENT      CARDBATC
046900         REMAINDER CALC-MOD-REMAINDER.                            CARDBATC
047000     MOVE CALC-MOD-REMAINDER TO CALC-DIGEST-DIGIT-OUT.            CARDBATC
047100     MOVE CALC-DIGEST-DIGIT-OUT TO                                CARDBATC
047200         CALC-DIGEST-CHAR(CALC-DIGEST-CHAR-IX).                   CARDBATC
047300 0434-EXIT.                                                       CARDBATC
047400     EXIT.                                                        CARDBATC
047500                                                                  CARDBATC
047600******************************************************************CARDBATC
047700*  0440-CHECK-MASTER-DUPLICATE.  READS THE MASTER STORE BY        CARDBATC
047800*  NUMBER-HASH.  CARDMSTR-DUPLICATE-KEY IS TRUE WHEN THE DIGEST ISCARDBATC
047900*  ALREADY ON FILE.                                               CARDBATC
048000******************************************************************CARDBATC
048100*  NUMBER-HASH OF CARD-MASTER-RECORD ALREADY HOLDS THE DIGEST     CARDBATC
048200*  COMPUTED BY 0430 -- IT IS ALSO THE RECORD KEY, SO THE READ     CARDBATC
048300*  BELOW NEEDS NO SEPARATE KEY MOVE.                              CARDBATC
048400 0440-CHECK-MASTER-DUPLICATE.                                     CARDBATC
048500     READ CARD-MASTER-STORE KEY IS NUMBER-HASH                    CARDBATC
048600         INVALID KEY MOVE "23" TO WS-CARDMSTR-STATUS.             CARDBATC
048700     IF CARDMSTR-OK                                               CARDBATC
048800         MOVE "22" TO WS-CARDMSTR-STATUS.                         CARDBATC
048900 0440-EXIT.                                                       CARDBATC
049000     EXIT.                                                        CARDBATC
049100                                                                  CARDBATC
049200******************************************************************CARDBATC
049300*  0445-CHECK-BATCH-DUPLICATE.  SCANS THE CURRENT-BATCH           CARDBATC
049400*  DIGEST-SEEN TABLE FOR THE DIGEST JUST COMPUTED.  REUSES        CARDBATC
049500*  CALC-LUHN-RESULT-SWITCH VALUE "D" TO SIGNAL A HIT TO THE       CARDBATC
049600*  CALLER SINCE THE LUHN SWITCH IS OTHERWISE SPENT BY THIS        CARDBATC
049700*  POINT.                                                         CARDBATC
049800******************************************************************CARDBATC
049900 0445-CHECK-BATCH-DUPLICATE.                                      CARDBATC
050000     MOVE "N" TO CALC-LUHN-RESULT-SWITCH.                         CARDBATC
050100     IF PENDING-ENTRY-COUNT > 0                                   CARDBATC
050200         PERFORM 0447-COMPARE-ONE-SEEN THRU 0447-EXIT             CARDBATC
050300             VARYING BATCH-DIGEST-SEEN-IX FROM 1 BY 1             CARDBATC
050400             UNTIL BATCH-DIGEST-SEEN-IX > PENDING-ENTRY-COUNT     CARDBATC
050500             OR CALC-LUHN-RESULT-SWITCH = "D"                     CARDBATC
050600     END-IF.                                                      CARDBATC
050700 0445-EXIT.                                                       CARDBATC
050800     EXIT.                                                        CARDBATC
050900 0447-COMPARE-ONE-SEEN.                                           CARDBATC
051000     IF BATCH-DIGEST-SEEN(BATCH-DIGEST-SEEN-IX) =                 CARDBATC
051100         NUMBER-HASH OF CARD-MASTER-RECORD                        CARDBATC
051200         MOVE "D" TO CALC-LUHN-RESULT-SWITCH                      CARDBATC
051300     END-IF.                                                      CARDBATC
051400 0447-EXIT.                                                       CARDBATC
051500     EXIT.                                                        CARDBATC
051600                                                                  CARDBATC
051700******************************************************************CARDBATC
051800*  0450-ENCODE-NUMBER.  KEYED, SALTED, REVERSIBLE SUBSTITUTION -- CARDBATC
051900*  STAND-IN FOR THE PRODUCTION AES-GCM FACILITY.  A FRESH SALT IS CARDBATC
052000*  DRAWN FROM THE SYSTEM CLOCK FOR EVERY CALL SO THE SAME CARD    CARDBATC
052100*  NUMBER NEVER ENCODES TO THE SAME TEXT TWICE.                   CARDBATC
052200******************************************************************CARDBATC
052300 0450-ENCODE-NUMBER.                                              CARDBATC
052400     ACCEPT CALC-ENCODE-SALT FROM TIME.                           CARDBATC
052500     MOVE SPACES TO CALC-ENCODE-RESULT.                           CARDBATC
052600     PERFORM 0452-ENCODE-ONE-DIGIT THRU 0452-EXIT                 CARDBATC
052700         VARYING CALC-ENCODE-SOURCE-IX FROM 1 BY 1                CARDBATC
052800         UNTIL CALC-ENCODE-SOURCE-IX > 19.                        CARDBATC
052900*  -- STRING ONLY TOUCHES THE FIRST 27 BYTES IT FILLS; THE        CARDBATC
053000*  -- FIELD IS CLEARED FIRST SO NO PRIOR CARD'S BYTES SURVIVE     CARDBATC
053100*  -- PAST THAT POINT IN THE 512-BYTE AREA.                       CARDBATC
053200     MOVE SPACES TO ENCRYPTED-NUMBER OF CARD-MASTER-RECORD.       CARDBATC
053300     STRING CALC-ENCODE-SALT DELIMITED BY SIZE                    CARDBATC
053400            CALC-ENCODE-RESULT(1:19) DELIMITED BY SIZE            CARDBATC
053500         INTO ENCRYPTED-NUMBER OF CARD-MASTER-RECORD.             CARDBATC
053600 0450-EXIT.                                                       CARDBATC
053700     EXIT.                                                        CARDBATC
053800*  EACH SOURCE DIGIT IS ADDED TO ONE DIGIT OF THE                 CARDBATC
053900*  EIGHT-CHARACTER KEY (CYCLING THROUGH THE KEY 8 AT A TIME)      CARDBATC
054000*  AND THE UNITS DIGIT OF THE SUM IS PUNCHED OUT AS THE           CARDBATC
054100*  ENCODED CHARACTER.  NON-DIGIT SOURCE POSITIONS (SHOULD         CARDBATC
054200*  NONE REMAIN AFTER 0410) ENCODE AS ZERO.                        CARDBATC
054300 0452-ENCODE-ONE-DIGIT.                                           CARDBATC
054400     DIVIDE CALC-ENCODE-SOURCE-IX BY 8 GIVING CALC-MOD-QUOTIENT   CARDBATC
054500         REMAINDER CALC-MOD-REMAINDER.                            CARDBATC
054600     ADD 1 TO CALC-MOD-REMAINDER GIVING CALC-ENCODE-KEY-IX.       CARDBATC
054700     IF CALC-DIGIT-TABLE(CALC-ENCODE-SOURCE-IX) IS DIGIT-CLASS    CARDBATC
054800         MOVE CALC-DIGIT-TABLE(CALC-ENCODE-SOURCE-IX) TO          CARDBATC
054900             CALC-ENCODE-DIGIT-VALUE                              CARDBATC
055000         MOVE CALC-ENCODE-KEY(CALC-ENCODE-KEY-IX:1) TO            CARDBATC
055100             CALC-ENCODE-KEY-VALUE                                CARDBATC
055200         ADD CALC-ENCODE-DIGIT-VALUE CALC-ENCODE-KEY-VALUE        CARDBATC
055300             GIVING CALC-ENCODE-SUM                               CARDBATC
055400         DIVIDE CALC-ENCODE-SUM BY 10 GIVING CALC-MOD-QUOTIENT    CARDBATC
055500             REMAINDER CALC-MOD-REMAINDER                         CARDBATC
055600         MOVE CALC-MOD-REMAINDER TO CALC-ENCODE-DIGIT-OUT         CARDBATC
055700         MOVE CALC-ENCODE-DIGIT-OUT TO                            CARDBATC
055800             CALC-ENCODE-RESULT(CALC-ENCODE-SOURCE-IX:1)          CARDBATC
055900     ELSE                                                         CARDBATC
056000         MOVE "0" TO CALC-ENCODE-RESULT(CALC-ENCODE-SOURCE-IX:1)  CARDBATC
056100     END-IF.                                                      CARDBATC
056200 0452-EXIT.                                                       CARDBATC
056300     EXIT.                                                        CARDBATC
056400                                                                  CARDBATC
056500******************************************************************CARDBATC
056600*  0455-BUILD-CARD-ID.  ASSIGNS A PSEUDO-UUID FROM THE RUN DATE,  CARDBATC
056700*  TIME AND AN INSERT SEQUENCE NUMBER, GROUPED 8-4-4-4-12.        CARDBATC
056800******************************************************************CARDBATC
056900 0455-BUILD-CARD-ID.                                              CARDBATC
057000     ADD 1 TO WS-INSERT-SEQUENCE.                                 CARDBATC
057100     MOVE WS-CURRENT-RUN-DATE TO CARD-ID-GRP-1 OF                 CARDBATC
057200         CARD-MASTER-RECORD.                                      CARDBATC
057300     MOVE "-" TO CARD-ID-DASH-1 OF CARD-MASTER-RECORD.            CARDBATC
057400     MOVE WS-CURRENT-RUN-TIME(1:4) TO                             CARDBATC
057500         CARD-ID-GRP-2 OF CARD-MASTER-RECORD.                     CARDBATC
057600     MOVE "-" TO CARD-ID-DASH-2 OF CARD-MASTER-RECORD.            CARDBATC
057700     MOVE "4000" TO CARD-ID-GRP-3 OF CARD-MASTER-RECORD.          CARDBATC
057800     MOVE "-" TO CARD-ID-DASH-3 OF CARD-MASTER-RECORD.            CARDBATC
057900     MOVE WS-CURRENT-RUN-TIME(5:4) TO                             CARDBATC
058000         CARD-ID-GRP-4 OF CARD-MASTER-RECORD.                     CARDBATC
058100     MOVE "-" TO CARD-ID-DASH-4 OF CARD-MASTER-RECORD.            CARDBATC
058200     MOVE WS-INSERT-SEQUENCE TO CARD-ID-GRP-5 OF                  CARDBATC
058300         CARD-MASTER-RECORD.                                      CARDBATC
058400 0455-EXIT.                                                       CARDBATC
058500     EXIT.                                                        CARDBATC
058600                                                                  CARDBATC
058700******************************************************************CARDBATC
058800*  0457-APPEND-PENDING-ENTRY.  MOVES THE COMPLETED MASTER         CARDBATC
058900*  RECORD AND ITS DIGEST INTO THE NEXT FREE SLOT OF THE           CARDBATC
059000*  PENDING-CHUNK TABLE.                                           CARDBATC
059100******************************************************************CARDBATC
059200 0457-APPEND-PENDING-ENTRY.                                       CARDBATC
059300     ADD 1 TO PENDING-ENTRY-COUNT.                                CARDBATC
059400     SET PENDING-ENTRY-IX TO PENDING-ENTRY-COUNT.                 CARDBATC
059500     MOVE CARD-ID OF CARD-MASTER-RECORD TO                        CARDBATC
059600         PENDING-CARD-ID(PENDING-ENTRY-IX).                       CARDBATC
059700     MOVE ENCRYPTED-NUMBER OF CARD-MASTER-RECORD TO               CARDBATC
059800         PENDING-ENCRYPTED-NUMBER(PENDING-ENTRY-IX).              CARDBATC
059900     MOVE NUMBER-HASH OF CARD-MASTER-RECORD TO                    CARDBATC
060000         PENDING-NUMBER-HASH(PENDING-ENTRY-IX).                   CARDBATC
060100     MOVE "A" TO PENDING-CARD-STATUS(PENDING-ENTRY-IX).           CARDBATC
060200     STRING WS-CURRENT-RUN-DATE DELIMITED BY SIZE                 CARDBATC
060300            "T" DELIMITED BY SIZE                                 CARDBATC
060400            WS-CURRENT-RUN-TIME DELIMITED BY SIZE                 CARDBATC
060500         INTO PENDING-CREATED-AT(PENDING-ENTRY-IX).               CARDBATC
060600     SET BATCH-DIGEST-SEEN-IX TO PENDING-ENTRY-COUNT.             CARDBATC
060700     MOVE NUMBER-HASH OF CARD-MASTER-RECORD TO                    CARDBATC
060800         BATCH-DIGEST-SEEN(BATCH-DIGEST-SEEN-IX).                 CARDBATC
060900 0457-EXIT.                                                       CARDBATC
061000     EXIT.                                                        CARDBATC
061100                                                                  CARDBATC
061200******************************************************************CARDBATC
061300*  0460-REJECT-LINE.  COUNTS ONE FAILURE AND LOGS THE LINE AND    CARDBATC
061400*  REASON TO RUN-LOG.  RETURNS CONTROL TO THE READ LOOP.          CARDBATC
061500******************************************************************CARDBATC
061600 0460-REJECT-LINE.                                                CARDBATC
061700     ADD 1 TO WS-FAILED-COUNT.                                    CARDBATC
061800     STRING "REJECT " DELIMITED BY SIZE                           CARDBATC
061900            WS-REJECT-REASON DELIMITED BY SIZE                    CARDBATC
062000            " LINE: " DELIMITED BY SIZE                           CARDBATC
062100            CARD-INPUT-LINE(1:WS-TRIMMED-LENGTH) DELIMITED BY SIZECARDBATC
062200         INTO RUN-LOG-TEXT.                                       CARDBATC
062300     WRITE RUN-LOG-LINE.                                          CARDBATC
062400     GO TO 0400-EXIT.                                             CARDBATC
062500                                                                  CARDBATC
062600******************************************************************CARDBATC
062700*  0470-DECODE-NUMBER.  REVERSES 0450-ENCODE-NUMBER.  NOT CALLED  CARDBATC
062800*  ANYWHERE IN THIS PROGRAM -- THE BATCH LOADER NEVER NEEDS TO SEECARDBATC
062900*  A PLAIN CARD NUMBER AGAIN ONCE ENCODED.  KEPT FOR SYMMETRY WITHCARDBATC
063000*  CARDSVC AND AS A MAINTENANCE AID.                              CARDBATC
063100******************************************************************CARDBATC
063200 0470-DECODE-NUMBER.                                              CARDBATC
063300     CONTINUE.                                                    CARDBATC
063400 0470-EXIT.                                                       CARDBATC
063500     EXIT.                                                        CARDBATC
063600                                                                  CARDBATC
063700******************************************************************CARDBATC
063800*  0500-FLUSH-CHUNK.  WRITES THE PENDING-CHUNK TABLE TO THE       CARDBATC
063900*  MASTER STORE AS ONE UNIT OF WORK.  ON ANY WRITE FAILURE THE    CARDBATC
064000*  WHOLE CHUNK IS UNWOUND AND COUNTS AS FAILURES; OTHERWISE THE   CARDBATC
064100*  WHOLE CHUNK COUNTS AS SUCCESSES.  THE BUFFER IS CLEARED        CARDBATC
064200*  EITHER WAY.                                                    CARDBATC
064300******************************************************************CARDBATC
064400 0500-FLUSH-CHUNK.                                                CARDBATC
064500     IF PENDING-ENTRY-COUNT = 0                                   CARDBATC
064600         GO TO 0500-EXIT.                                         CARDBATC
064700     MOVE "N" TO CALC-LUHN-RESULT-SWITCH.                         CARDBATC
064800     PERFORM 0510-WRITE-ONE-CHUNK-ENTRY THRU 0510-EXIT            CARDBATC
064900         VARYING PENDING-WRITE-IX FROM 1 BY 1                     CARDBATC
065000         UNTIL PENDING-WRITE-IX > PENDING-ENTRY-COUNT             CARDBATC
065100         OR CALC-LUHN-RESULT-SWITCH = "D".                        CARDBATC
065200     IF CALC-LUHN-RESULT-SWITCH = "D"                             CARDBATC
065300         PERFORM 0520-UNWIND-CHUNK-WRITES THRU 0520-EXIT          CARDBATC
065400         PERFORM 0530-LOG-CHUNK-FAILURE THRU 0530-EXIT            CARDBATC
065500         ADD PENDING-ENTRY-COUNT TO WS-FAILED-COUNT               CARDBATC
065600     ELSE                                                         CARDBATC
065700         ADD PENDING-ENTRY-COUNT TO WS-SUCCESS-COUNT              CARDBATC
065800     END-IF.                                                      CARDBATC
065900     MOVE ZERO TO PENDING-ENTRY-COUNT.                            CARDBATC
066000*  -- BUFFER RESET.  BLANKING THE WHOLE TABLE THROUGH THE         CARDBATC
066100*  -- BYTE-STRING ALTERNATE VIEW KEEPS A FAILED CHUNK'S           CARDBATC
066200*  -- DIGESTS OUT OF THE SLOTS THE NEXT CHUNK WILL REUSE.         CARDBATC
066300     MOVE SPACES TO PENDING-CHUNK-ALT-VIEW.                       CARDBATC
066400 0500-EXIT.                                                       CARDBATC
066500     EXIT.                                                        CARDBATC
066600                                                                  CARDBATC
066700 0510-WRITE-ONE-CHUNK-ENTRY.                                      CARDBATC
066800     MOVE SPACES TO CARD-MASTER-RECORD.                           CARDBATC
066900     MOVE PENDING-CARD-ID(PENDING-WRITE-IX) TO                    CARDBATC
067000         CARD-ID OF CARD-MASTER-RECORD.                           CARDBATC
067100     MOVE PENDING-ENCRYPTED-NUMBER(PENDING-WRITE-IX) TO           CARDBATC
067200         ENCRYPTED-NUMBER OF CARD-MASTER-RECORD.                  CARDBATC
067300     MOVE PENDING-NUMBER-HASH(PENDING-WRITE-IX) TO                CARDBATC
067400         NUMBER-HASH OF CARD-MASTER-RECORD.                       CARDBATC
067500     MOVE PENDING-CREATED-AT(PENDING-WRITE-IX) TO                 CARDBATC
067600         CARD-CREATED-AT OF CARD-MASTER-RECORD.                   CARDBATC
067700     MOVE PENDING-CARD-STATUS(PENDING-WRITE-IX) TO                CARDBATC
067800         CARD-STATUS-BYTE OF CARD-MASTER-RECORD.                  CARDBATC
067900     WRITE CARD-MASTER-RECORD                                     CARDBATC
068000         INVALID KEY MOVE "D" TO CALC-LUHN-RESULT-SWITCH.         CARDBATC
068100 0510-EXIT.                                                       CARDBATC
068200     EXIT.                                                        CARDBATC
068300                                                                  CARDBATC
068400*  02/11/85  DJL  TKT 4690 -- UNWIND NOW DELETES IN               CARDBATC
068500*  REVERSE ORDER SO A PARTIAL CHUNK CANNOT LEAVE A GAP IN         CARDBATC
068600*  THE SEQUENCE IF THE SAME RUN IS RESTARTED.                     CARDBATC
068700 0520-UNWIND-CHUNK-WRITES.                                        CARDBATC
068800     PERFORM 0525-DELETE-ONE-CHUNK-ENTRY THRU 0525-EXIT           CARDBATC
068900         VARYING PENDING-WRITE-IX FROM PENDING-WRITE-IX BY -1     CARDBATC
069000         UNTIL PENDING-WRITE-IX < 1.                              CARDBATC
069100 0520-EXIT.                                                       CARDBATC
069200     EXIT.                                                        CARDBATC
069300                                                                  CARDBATC
069400 0525-DELETE-ONE-CHUNK-ENTRY.                                     CARDBATC
069500     MOVE PENDING-NUMBER-HASH(PENDING-WRITE-IX) TO                CARDBATC
069600         NUMBER-HASH OF CARD-MASTER-RECORD.                       CARDBATC
069700     READ CARD-MASTER-STORE KEY IS NUMBER-HASH                    CARDBATC
069800         INVALID KEY CONTINUE.                                    CARDBATC
069900     IF CARDMSTR-OK                                               CARDBATC
070000         DELETE CARD-MASTER-STORE RECORD                          CARDBATC
070100             INVALID KEY CONTINUE                                 CARDBATC
070200     END-IF.                                                      CARDBATC
070300 0525-EXIT.                                                       CARDBATC
070400     EXIT.                                                        CARDBATC
070500                                                                  CARDBATC
070600 0530-LOG-CHUNK-FAILURE.                                          CARDBATC
070700     MOVE "CHUNK WRITE FAILED, UNWOUND" TO WS-REJECT-REASON.      CARDBATC
070800     MOVE PENDING-ENTRY-COUNT TO WS-EDIT-CHUNK-COUNT.             CARDBATC
070900     STRING "ERROR " DELIMITED BY SIZE                            CARDBATC
071000            WS-REJECT-REASON DELIMITED BY SIZE                    CARDBATC
071100            " ENTRIES: " DELIMITED BY SIZE                        CARDBATC
071200            WS-EDIT-CHUNK-COUNT DELIMITED BY SIZE                 CARDBATC
071300         INTO RUN-LOG-TEXT.                                       CARDBATC
071400     WRITE RUN-LOG-LINE.                                          CARDBATC
071500 0530-EXIT.                                                       CARDBATC
071600     EXIT.                                                        CARDBATC
071700                                                                  CARDBATC
071800******************************************************************CARDBATC
071900*  0700-FLUSH-REMAINING-BUFFER.  END-OF-FILE CHUNK FLUSH -- ANY   CARDBATC
072000*  PARTIAL CHUNK STILL PENDING WHEN THE INPUT FILE RUNS OUT.      CARDBATC
072100******************************************************************CARDBATC
072200 0700-FLUSH-REMAINING-BUFFER.                                     CARDBATC
072300     IF PENDING-ENTRY-COUNT > 0                                   CARDBATC
072400         PERFORM 0500-FLUSH-CHUNK THRU 0500-EXIT                  CARDBATC
072500     END-IF.                                                      CARDBATC
072600 0700-EXIT.                                                       CARDBATC
072700     EXIT.                                                        CARDBATC
072800                                                                  CARDBATC
072900******************************************************************CARDBATC
073000*  0800-WRITE-RUN-SUMMARY.  END-OF-RUN REPORT -- LINES READ /     CARDBATC
073100*  CARDS ACCEPTED / CARDS REJECTED / ELAPSED, WRITTEN TO          CARDBATC
073200*  RUN-SUMMARY AND DISPLAYED AT THE CONSOLE.                      CARDBATC
073300******************************************************************CARDBATC
073400 0800-WRITE-RUN-SUMMARY.                                          CARDBATC
073500     ACCEPT WS-RUN-END-TIME FROM TIME.                            CARDBATC
073600     COMPUTE WS-DURATION-MS =                                     CARDBATC
073700         ((WS-END-HH - WS-START-HH) * 3600000)                    CARDBATC
073800         + ((WS-END-MM - WS-START-MM) * 60000)                    CARDBATC
073900         + ((WS-END-SS - WS-START-SS) * 1000)                     CARDBATC
074000         + ((WS-END-HS - WS-START-HS) * 10).                      CARDBATC
074100     IF WS-DURATION-MS < 0                                        CARDBATC
074200         ADD 86400000 TO WS-DURATION-MS                           CARDBATC
074300     END-IF.                                                      CARDBATC
074400     MOVE WS-TOTAL-LINES   TO WS-EDIT-LINES.                      CARDBATC
074500     MOVE WS-SUCCESS-COUNT TO WS-EDIT-SUCCESS.                    CARDBATC
074600     MOVE WS-FAILED-COUNT  TO WS-EDIT-FAILED.                     CARDBATC
074700     MOVE WS-DURATION-MS   TO WS-EDIT-DURATION.                   CARDBATC
074800*  -- RUN-SUMMARY CARRIES THE STRUCTURED CARDSUM RECORD, NOT      CARDBATC
074900*  -- TEXT; SEE THE OPERATOR DISPLAY BELOW FOR THE                CARDBATC
075000*  -- HUMAN-READABLE FORM.                                        CARDBATC
075100     MOVE SPACES TO BATCH-SUMMARY-RECORD.                         CARDBATC
075200     MOVE WS-TOTAL-LINES   TO TOTAL-LINES-PROCESSED.              CARDBATC
075300     MOVE WS-SUCCESS-COUNT TO SUCCESS-COUNT.                      CARDBATC
075400     MOVE WS-FAILED-COUNT  TO FAILED-COUNT.                       CARDBATC
075500     MOVE WS-DURATION-MS   TO DURATION-MS.                        CARDBATC
075600     WRITE BATCH-SUMMARY-RECORD.                                  CARDBATC
075700     DISPLAY "LINES READ      " WS-EDIT-LINES.                    CARDBATC
075800     DISPLAY "CARDS ACCEPTED  " WS-EDIT-SUCCESS.                  CARDBATC
075900     DISPLAY "CARDS REJECTED  " WS-EDIT-FAILED.                   CARDBATC
076000     DISPLAY "ELAPSED MS      " WS-EDIT-DURATION.                 CARDBATC
076100 0800-EXIT.                                                       CARDBATC
076200     EXIT.                                                        CARDBATC
076300                                                                  CARDBATC
076400******************************************************************CARDBATC
076500*  0900-TERMINATE-RUN.  CLOSES ALL FILES.                         CARDBATC
076600******************************************************************CARDBATC
076700 0900-TERMINATE-RUN.                                              CARDBATC
076800     CLOSE CARD-INPUT-FILE.                                       CARDBATC
076900     CLOSE CARD-MASTER-STORE.                                     CARDBATC
077000     CLOSE RUN-SUMMARY.                                           CARDBATC
077100     CLOSE RUN-LOG.                                               CARDBATC
077200 0900-EXIT.                                                       CARDBATC
077300     EXIT.                                                        CARDBATC
077400                                                                  CARDBATC
077500******************************************************************CARDBATC
077600*  END OF CARDBATC.                                               CARDBATC
077700******************************************************************CARDBATC
