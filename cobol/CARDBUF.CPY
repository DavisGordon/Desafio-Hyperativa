000100******************************************************************CARDBUF 
000200*  CARDBUF -- PENDING-CHUNK BUFFER AND CURRENT-BATCH DIGEST-SEEN  CARDBUF 
000300*  TABLE FOR CARDBATC.  COPYD INTO CARDBATC ONLY -- THE SINGLE-   CARDBUF 
000400*  CARD SERVICE NEVER BUFFERS MORE THAN ONE RECORD AT A TIME.     CARDBUF 
000500*                                                                 CARDBUF 
000600*  THE BUFFER HOLDS UP TO 500 BUILT MASTER RECORDS AWAITING A     CARDBUF 
000700*  CHUNK WRITE (SEE 0500-FLUSH-CHUNK).  THE DIGEST-SEEN TABLE IS  CARDBUF 
000800*  A PARALLEL OCCURS USED ONLY TO CATCH A SECOND CARD IN THE      CARDBUF 
000900*  SAME UN-FLUSHED CHUNK WITH THE SAME DIGEST (0445-CHECK-        CARDBUF 
001000*  BATCH-DUPLICATE) -- IT IS CLEARED WHENEVER THE BUFFER IS       CARDBUF 
001100*  FLUSHED, WIN OR LOSE.                                          CARDBUF 
001200******************************************************************CARDBUF 
001300                                                                  CARDBUF 
001400 01  PENDING-CHUNK-TABLE.                                         CARDBUF 
001500     05  PENDING-ENTRY OCCURS 500 TIMES                           CARDBUF 
001600                     INDEXED BY PENDING-ENTRY-IX.                 CARDBUF 
001700         10  PENDING-CARD-ID           PIC X(36).                 CARDBUF 
001800         10  PENDING-ENCRYPTED-NUMBER  PIC X(512).                CARDBUF 
001900         10  PENDING-NUMBER-HASH       PIC X(64).                 CARDBUF 
002000         10  PENDING-CREATED-AT        PIC X(26).                 CARDBUF 
002100         10  PENDING-CARD-STATUS       PIC X(01).                 CARDBUF 
002200         10  FILLER                    PIC X(26).                 CARDBUF 
002300                                                                  CARDBUF 
002400*  ALTERNATE VIEW USED ONLY BY 0500-FLUSH-CHUNK TO BLANK THE WHOLECARDBUF 
002500*  TABLE ENTRY IN ONE MOVE WHEN THE BUFFER IS RESET.              CARDBUF 
002600 01  PENDING-CHUNK-ALT-VIEW REDEFINES PENDING-CHUNK-TABLE.        CARDBUF 
002700     05  PENDING-ENTRY-BYTES OCCURS 500 TIMES PIC X(665).         CARDBUF 
002800                                                                  CARDBUF 
002900 01  PENDING-CHUNK-CONTROL.                                       CARDBUF 
003000     05  PENDING-ENTRY-COUNT           PIC S9(5) COMP.            CARDBUF 
003100     05  PENDING-WRITE-IX              PIC S9(5) COMP.            CARDBUF 
003200     05  FILLER                        PIC X(02).                 CARDBUF 
003300                                                                  CARDBUF 
003400 01  BATCH-DIGEST-SEEN-TABLE.                                     CARDBUF 
003500     05  BATCH-DIGEST-SEEN OCCURS 500 TIMES                       CARDBUF 
003600                          INDEXED BY BATCH-DIGEST-SEEN-IX         CARDBUF 
003700                          PIC X(64).                              CARDBUF 
003800     05  FILLER                        PIC X(02).                 CARDBUF 
003900                                                                  CARDBUF 
004000******************************************************************CARDBUF 
004100*  END OF CARDBUF.                                                CARDBUF 
004200******************************************************************CARDBUF 
