000100******************************************************************CARDIN  
000200*  CARDIN -- CARD INTAKE FILE, ONE PHYSICAL LINE PER RECORD.      CARDIN  
000300*                                                                 CARDIN  
000400*  THE FILE CARRIES A HEADER LINE BEGINNING 'DESAFIO-HYPERATIVA', CARDIN  
000500*  ONE DATA LINE PER CARD BEGINNING 'C', AND A TRAILER LINE       CARDIN  
000600*  BEGINNING 'LOTE'.  CARDBATC CLASSIFIES EACH LINE BY LOOKING AT CARDIN  
000700*  IT THROUGH ONE OF THE REDEFINITIONS BELOW -- CARD-LINE-FIELDS  CARDIN  
000800*  FOR A DATA LINE, CARD-HEADER-VIEW/CARD-TRAILER-VIEW FOR THE    CARDIN  
000900*  BOOKEND LINES, AND CARD-LINE-CHAR-TABLE WHEN A                 CARDIN  
001000*  CHARACTER-AT-A-TIME SCAN IS NEEDED TO STRIP BLANKS FROM THE    CARDIN  
001100*  EXTRACTED CARD NUMBER.  THE SAME REDEFINES-A-CARD-IMAGE-       CARDIN  
001200*  SEVERAL-WAYS TECHNIQUE WAS USED IN THE OLD CARDCROSREF         CARDIN  
001300*  UTILITY'S CRDS/COLS LAYOUT.                                    CARDIN  
001400******************************************************************CARDIN  
001500                                                                  CARDIN  
001600 01  CARD-INPUT-LINE                  PIC X(80).                  CARDIN  
001700                                                                  CARDIN  
001800*  FIXED-COLUMN VIEW OF A 'C' (CARD DATA) LINE.  COLUMN 1 IS      CARDIN  
001900*  THE REC-TYPE, 2-7 IS THE LINE SEQUENCE AREA, 8-26 IS THE       CARDIN  
002000*  CARD NUMBER.                                                   CARDIN  
002100 01  CARD-LINE-FIELDS REDEFINES CARD-INPUT-LINE.                  CARDIN  
002200     05  CARD-REC-TYPE                 PIC X(01).                 CARDIN  
002300     05  CARD-LINE-SEQ-AREA            PIC X(06).                 CARDIN  
002400     05  CARD-NUMBER-FIELD             PIC X(19).                 CARDIN  
002500     05  FILLER                        PIC X(54).                 CARDIN  
002600                                                                  CARDIN  
002700*  CHARACTER-TABLE VIEW, USED BY 0410-STRIP-CARD-NUMBER TO FIND   CARDIN  
002800*  THE FIRST AND LAST NON-BLANK CHARACTER OF THE CARD NUMBER      CARDIN  
002900*  FIELD AND BY 0300-EDIT-ONE-LINE TO TEST FOR AN ALL-BLANK LINE. CARDIN  
003000 01  CARD-LINE-CHAR-TABLE REDEFINES CARD-INPUT-LINE.              CARDIN  
003100     05  CARD-LINE-CHAR OCCURS 80 TIMES                           CARDIN  
003200                        INDEXED BY CARD-LINE-CHAR-IX              CARDIN  
003300                        PIC X(01).                                CARDIN  
003400                                                                  CARDIN  
003500*  HEADER-LINE VIEW.  THE LITERAL 'DESAFIO-HYPERATIVA' IS 19      CARDIN  
003600*  BYTES; THE HEADER TEST IN 0300-EDIT-ONE-LINE COMPARES ONLY     CARDIN  
003700*  THIS FIELD.                                                    CARDIN  
003800 01  CARD-HEADER-VIEW REDEFINES CARD-INPUT-LINE.                  CARDIN  
003900     05  CARD-HEADER-LITERAL           PIC X(19).                 CARDIN  
004000     05  FILLER                        PIC X(61).                 CARDIN  
004100                                                                  CARDIN  
004200*  TRAILER-LINE VIEW.  THE LITERAL 'LOTE' IS 4 BYTES.             CARDIN  
004300 01  CARD-TRAILER-VIEW REDEFINES CARD-INPUT-LINE.                 CARDIN  
004400     05  CARD-TRAILER-LITERAL          PIC X(04).                 CARDIN  
004500     05  FILLER                        PIC X(76).                 CARDIN  
004600                                                                  CARDIN  
004700******************************************************************CARDIN  
004800*  END OF CARDIN.                                                 CARDIN  
004900******************************************************************CARDIN  
